000100*////////////////// (CPFARTRN) ///////////////////////////////////
000200******************************************************************
000300*     LAYOUT TARIFA POR TRAMO - TABLA DE REFERENCIA             *
000400*     LARGO REGISTRO = 21 + 5 + 9 = 35 BYTES                    *
000500*     ORIGEN: ARCHIVO DDTARIF, UN TRAMO POR REGISTRO (TEXTO,    *
000600*     NO EMPAQUETADO - VER TK-3158). SE CARGA COMPLETO EN LA    *
000700*     TABLA WS-TAB-TARIFAS DE PGMFATRN AL PRIMER LLAMADO (CALL) *
000800*     DE LA CORRIDA, CONVIRTIENDO EL IMPORTE A COMP-3 AL CARGAR.*
000900******************************************************************
001000 01  WS-REG-TARIFA.
001100*        POSICION RELATIVA (01:21) CLAVE DEL TRAMO 'ORIGEN-DESTINO
001200     03  FARE-ROUTE-KEY      PIC X(21)      VALUE SPACES.
001300*        REDEFINE DE LA CLAVE PARA COMPARAR PARADA DE ORIGEN Y
001400*        PARADA DE DESTINO POR SEPARADO SIN VOLVER A PARTIR LA
001500*        CADENA EN CADA BUSQUEDA (VER 2100-BUSCAR-EXACTO)
001600     03  FARE-KEY-DESARM     REDEFINES FARE-ROUTE-KEY.
001700         05  FARE-KEY-ORIGEN     PIC X(10).
001800         05  FARE-KEY-GUION      PIC X(01).
001900         05  FARE-KEY-DESTINO    PIC X(10).
002000*        POSICION RELATIVA (22:05) IMPORTE DEL TRAMO EN PESOS, SIN
002100*        EMPAQUETAR (ASI LO GENERA EL OPERADOR AL ARMAR DDTARIF);
002200*        1200-CARGAR-UNA LO CONVIERTE A COMP-3 AL PASARLO A
002300*        WS-TAR-AMOUNT (TK-3158).
002400     03  FARE-AMOUNT         PIC 9(03)V9(02)       VALUE ZEROS.
002500*        RELLENO PARA USO FUTURO (VIGENCIA, MONEDA, ETC.)
002600     03  FILLER              PIC X(09)      VALUE SPACES.
002700******************************************************************
002800*     TABLA EN MEMORIA CARGADA DESDE DDTARIF. CANTIDAD MAXIMA DE *
002900*     TRAMOS VIGENTES POR CORRIDA = 200 (VER WS-CANT-TARIFAS)    *
003000******************************************************************
003100 01  WS-TAB-TARIFAS.
003200     03  WS-TARIFA OCCURS 200 TIMES
003300                   INDEXED BY IX-TAR.
003400         05  WS-TAR-ROUTE-KEY    PIC X(21)       VALUE SPACES.
003500         05  WS-TAR-KEY-DESARM   REDEFINES WS-TAR-ROUTE-KEY.
003600             07  WS-TAR-ORIGEN   PIC X(10).
003700             07  WS-TAR-GUION    PIC X(01).
003800             07  WS-TAR-DESTINO  PIC X(10).
003900         05  WS-TAR-AMOUNT       PIC 9(03)V9(02) COMP-3
004000                                  VALUE ZEROS.
004100         05  FILLER              PIC X(09)       VALUE SPACES.
