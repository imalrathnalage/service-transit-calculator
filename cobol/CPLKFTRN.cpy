000100*////////////////// (CPLKFTRN) //////////////////////////////////
000200******************************************************************
000300*     AREA DE COMUNICACION PGMTPTRN <-> PGMFATRN (CALL/LINKAGE)  *
000400*     EL LLAMADOR CARGA LK-MODO-TARIFA Y, SI CORRESPONDE,        *
000500*     LK-PARADA-ORIGEN/LK-PARADA-DESTINO; EL LLAMADO DEVUELVE    *
000600*     EL IMPORTE EN LK-TARIFA-IMPORTE. VER 2300/2400 DE PGMTPTRN *
000700*     Y 2000-BUSCAR-TARIFA / 2500-TARIFA-MAXIMA DE PGMFATRN.     *
000800******************************************************************
000900 01  LK-AREA-TARIFA.
001000*        'C' = VIAJE COMPLETO (BUSCAR POR CLAVE EXACTA)
001100*        'M' = VIAJE INCOMPLETO (DEVOLVER LA TARIFA MAXIMA)
001200     03  LK-MODO-TARIFA      PIC X(01)      VALUE SPACES.
001300         88  LK-MODO-COMPLETO               VALUE 'C'.
001400         88  LK-MODO-MAXIMA                  VALUE 'M'.
001500     03  LK-PARADA-ORIGEN    PIC X(10)      VALUE SPACES.
001600     03  LK-PARADA-DESTINO   PIC X(10)      VALUE SPACES.
001700     03  LK-TARIFA-IMPORTE   PIC 9(03)V9(02) COMP-3 VALUE ZEROS.
001800     03  FILLER              PIC X(05)      VALUE SPACES.
