000100*////////////////// (CPTAPTRN) ///////////////////////////////////
000200******************************************************************
000300*     LAYOUT TAP - EVENTO DE VALIDACION EN COLECTIVO            *
000400*     LARGO REGISTRO DE TRABAJO = 100 BYTES                     *
000500*     ORIGEN: ARCHIVO DDENTRA (DELIMITADO POR COMA, CON HEADER) *
000600*     CADA TAP VALIDADO SE GUARDA EN LA TABLA WS-TAB-TAPS DE    *
000700*     PGMTPTRN PARA SU POSTERIOR AGRUPAMIENTO POR PAN.          *
000800******************************************************************
000900 01  WS-REG-TAP.
001000*        POSICION RELATIVA (01:09) IDENTIFICADOR DEL TAP
001100     03  TAP-ID              PIC 9(09)      VALUE ZEROS.
001200*        POSICION RELATIVA (10:19) FECHA-HORA DEL TAP YA
001300*        NORMALIZADA A YYYY-MM-DDTHH:MM:SS (19 BYTES, BLANCO
001400*        A LA DERECHA SI EL FORMATO DE ORIGEN NO TRAIA SEGUNDOS)
001500     03  TAP-DATETIME        PIC X(19)      VALUE SPACES.
001600*        REDEFINE PARA DESARMAR LA FECHA-HORA YA NORMALIZADA
001700*        EN SUS COMPONENTES NUMERICOS (SE USA RECIEN DESPUES
001800*        QUE 1300-VALIDAR-FECHA COMPRUEBA EL FORMATO DE ORIGEN).
001900     03  TAP-DATETIME-DESARM REDEFINES TAP-DATETIME.
002000         05  TAP-DT-ANIO     PIC 9(04).
002100         05  FILLER          PIC X(01).
002200         05  TAP-DT-MES      PIC 9(02).
002300         05  FILLER          PIC X(01).
002400         05  TAP-DT-DIA      PIC 9(02).
002500         05  FILLER          PIC X(01).
002600         05  TAP-DT-HORA     PIC 9(02).
002700         05  FILLER          PIC X(01).
002800         05  TAP-DT-MINUTO   PIC 9(02).
002900         05  FILLER          PIC X(01).
003000         05  TAP-DT-SEGUNDO  PIC 9(02).
003100*        POSICION RELATIVA (29:03) TIPO DE TAP, 'ON ' U 'OFF'
003200     03  TAP-TYPE            PIC X(03)      VALUE SPACES.
003300         88  TAP-ES-ON                      VALUE 'ON '.
003400         88  TAP-ES-OFF                     VALUE 'OFF'.
003500*        POSICION RELATIVA (32:10) PARADA DONDE SE HIZO EL TAP
003600     03  TAP-STOP-ID         PIC X(10)      VALUE SPACES.
003700*        POSICION RELATIVA (42:10) EMPRESA OPERADORA
003800     03  TAP-COMPANY-ID      PIC X(10)      VALUE SPACES.
003900*        POSICION RELATIVA (52:10) UNIDAD / COLECTIVO
004000     03  TAP-BUS-ID          PIC X(10)      VALUE SPACES.
004100*        POSICION RELATIVA (62:20) NUMERO DE TARJETA DEL PASAJERO
004200     03  TAP-PAN             PIC X(20)      VALUE SPACES.
004300*        CAMPO DE TRABAJO, NO FORMA PARTE DEL ARCHIVO DE ORIGEN:
004400*        SEGUNDOS ABSOLUTOS DESDE EPOCA JULIANA, CALCULADO POR
004500*        2150-CALC-SEGUNDOS PARA PODER ORDENAR Y RESTAR FECHAS
004600*        SIN USAR FUNCIONES INTRINSECAS.
004700     03  TAP-SEGUNDOS        PIC S9(15) COMP VALUE ZEROS.
004800*        RELLENO FINAL DEL REGISTRO DE TRABAJO
004900     03  FILLER              PIC X(19)      VALUE SPACES.
