000100*////////////////// (CPTRPTRN) ///////////////////////////////////
000200******************************************************************
000300*     LAYOUT VIAJE LIQUIDADO - SALIDA DE LA CORRIDA DE TARIFADO  *
000400*     LARGO REGISTRO DE TRABAJO = 127 + 3 = 130 BYTES           *
000500*     SE ESCRIBE UN REGISTRO DELIMITADO POR COMA A DDSALID POR  *
000600*     CADA VIAJE ARMADO EN 2200-EMPAREJAR-VIAJES DE PGMTPTRN.   *
000700******************************************************************
000800 01  WS-REG-VIAJE.
000900*        POSICION RELATIVA (01:19) INICIO DEL VIAJE (TAP ON)
001000     03  TRIP-STARTED        PIC X(19)      VALUE SPACES.
001100*        POSICION RELATIVA (20:19) FIN DEL VIAJE (TAP OFF) O
001200*        BLANCOS SI EL VIAJE QUEDO INCOMPLETO
001300     03  TRIP-FINISHED       PIC X(19)      VALUE SPACES.
001400*        POSICION RELATIVA (39:09) DURACION EN SEGUNDOS ENTEROS
001500     03  TRIP-DURATION-SECS  PIC 9(09)      VALUE ZEROS.
001600*        REDEFINE PARA EDITAR LA DURACION EN PANTALLA/LISTADOS
001700*        DE CONTROL (VER 3900-MOSTRAR-TOTALES)
001800     03  TRIP-DURATION-EDIT  REDEFINES TRIP-DURATION-SECS
001900                             PIC ZZZZZZZZ9.
002000*        POSICION RELATIVA (48:10) PARADA DE SUBIDA
002100     03  TRIP-FROM-STOP-ID   PIC X(10)      VALUE SPACES.
002200*        POSICION RELATIVA (58:10) PARADA DE BAJADA, O 'N/A'
002300     03  TRIP-TO-STOP-ID     PIC X(10)      VALUE SPACES.
002400*        POSICION RELATIVA (68:10) TARIFA COBRADA, EDITADA '$9.99'
002500     03  TRIP-CHARGE-AMOUNT  PIC X(10)      VALUE SPACES.
002600*        POSICION RELATIVA (78:10) EMPRESA OPERADORA (DEL TAP ON)
002700     03  TRIP-COMPANY-ID     PIC X(10)      VALUE SPACES.
002800*        POSICION RELATIVA (88:10) UNIDAD / COLECTIVO (DEL TAP ON)
002900     03  TRIP-BUS-ID         PIC X(10)      VALUE SPACES.
003000*        POSICION RELATIVA (98:20) TARJETA DEL PASAJERO
003100     03  TRIP-PAN            PIC X(20)      VALUE SPACES.
003200*        POSICION RELATIVA (118:10) ESTADO: 'COMPLETED' O
003300*        'INCOMPLETE'
003400     03  TRIP-STATUS         PIC X(10)      VALUE SPACES.
003500         88  TRIP-COMPLETO                  VALUE 'COMPLETED '.
003600         88  TRIP-INCOMPLETO                VALUE 'INCOMPLETE'.
003700*        RELLENO FINAL DEL REGISTRO DE TRABAJO
003800     03  FILLER              PIC X(03)      VALUE SPACES.
