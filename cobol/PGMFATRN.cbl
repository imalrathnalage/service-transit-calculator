000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    PGMFATRN.
000300 AUTHOR.        M. ALVEZ.
000400 INSTALLATION.  GERENCIA DE SISTEMAS - AREA TRANSPORTE.
000500 DATE-WRITTEN.  08/05/1991.
000600 DATE-COMPILED.
000700 SECURITY.      USO INTERNO - GERENCIA DE SISTEMAS.
000800******************************************************************
000900*                                                                *
001000*  PROGRAMA: PGMFATRN                                           *
001100*  DESCRIPCION:                                                 *
001200*    RUTINA DE TARIFADO. SE INVOCA POR CALL DESDE PGMTPTRN UNA   *
001300*    VEZ POR CADA VIAJE ARMADO. EN EL PRIMER LLAMADO DE LA       *
001400*    CORRIDA CARGA EN MEMORIA EL ARCHIVO DE TRAMOS (DDTARIF) Y   *
001500*    CALCULA LA TARIFA MAXIMA VIGENTE. EN CADA LLAMADO DEVUELVE: *
001600*      - SI LK-MODO-TARIFA = 'C' (VIAJE COMPLETO): EL IMPORTE    *
001700*        DEL TRAMO ORIGEN-DESTINO RECIBIDO, O CERO SI EL TRAMO   *
001800*        NO ESTA EN LA TABLA (SE AVISA POR DISPLAY, NO ES ERROR  *
001900*        QUE DETENGA LA CORRIDA).                                *
002000*      - SI LK-MODO-TARIFA = 'M' (VIAJE INCOMPLETO): LA TARIFA   *
002100*        MAXIMA DE TODA LA TABLA (CERO SI LA TABLA VINO VACIA).  *
002200*                                                                *
002300******************************************************************
002400*  HISTORIAL DE MODIFICACIONES                                  *
002500*------------------------------------------------------------- *
002600*  08/05/1991  MAV  TK-2291  ALTA DEL PROGRAMA. CARGA DE TRAMOS  *
002700*                            Y BUSQUEDA EXACTA ORIGEN-DESTINO.   *
002800*  14/05/1991  MAV  TK-2295  SE AGREGA CALCULO DE TARIFA MAXIMA  *
002900*                            PARA VIAJES INCOMPLETOS (LK-MODO    *
003000*                            = 'M'), A PEDIDO DE TARIFADO.       *
003100*  03/09/1991  MAV  TK-2340  SE CAMBIA BUSQUEDA SECUENCIAL POR   *
003200*                            INDICE (IX-TAR) PARA ADMITIR HASTA  *
003300*                            200 TRAMOS VIGENTES.                *
003400*  19/02/1993  JCR  TK-2580  SE AGREGA DISPLAY DE ADVERTENCIA    *
003500*                            CUANDO NO EXISTE TARIFA PARA UN     *
003600*                            TRAMO (ANTES QUEDABA MUDO).         *
003700*  22/11/1994  JCR  TK-2701  CORRECCION: LA TARIFA MAXIMA NO SE  *
003800*                            RECALCULABA SI DDTARIF VENIA VACIO; *
003900*                            AHORA QUEDA EN CERO EXPLICITAMENTE. *
004000*  30/06/1997  SGZ  TK-2889  SE AMPLIA WS-TAB-TARIFAS DE 100 A   *
004100*                            200 OCURRENCIAS (CRECIO LA RED).    *
004200*  11/12/1998  SGZ  TK-2955  REVISION PARA EL AÑO 2000: WS-REG-  *
004300*                            TARIFA NO TRAE FECHAS DE 2 DIGITOS, *
004400*                            SE DEJA CONSTANCIA QUE EL PROGRAMA  *
004500*                            NO REQUIERE CAMBIOS DE FORMATO.     *
004600*  04/03/1999  SGZ  TK-2961  PRUEBAS DE PASAJE DE SIGLO SOBRE LA *
004700*                            CARGA DE TRAMOS. SIN HALLAZGOS.     *
004800*  17/08/2001  RDP  TK-3102  SE AGREGA REDEFINES DE DIAGNOSTICO  *
004900*                            SOBRE EL REGISTRO DE DDTARIF PARA   *
005000*                            PODER INFORMAR EL TRAMO EN CURSO    *
005100*                            SI LA CARGA ENCUENTRA UN FORMATO    *
005200*                            INESPERADO.                        *
005300*  25/04/2006  RDP  TK-3340  LIMPIEZA DE COMENTARIOS OBSOLETOS   *
005400*                            Y REVISION GENERAL DEL PROGRAMA.    *
005500*  14/09/2007  HGB  TK-3158  CORREGIDO: FARE-AMOUNT DE WS-REG-   *
005600*                            TARIFA ESTABA DECLARADO COMP-3 EN   *
005700*                            CPFARTRN PERO DDTARIF LO TRAE SIN   *
005800*                            EMPAQUETAR (35 BYTES POR TRAMO);    *
005900*                            EL READ...INTO ERA UN MOVE ALFANU-  *
006000*                            MERICO BYTE A BYTE Y ROMPIA TODOS   *
006100*                            LOS IMPORTES CARGADOS. SE DEJA      *
006200*                            FARE-AMOUNT SIN EMPAQUETAR (COMO EL *
006300*                            ARCHIVO) Y SE EMPAQUETA AL CARGAR   *
006400*                            A WS-TAR-AMOUNT EN 1200-CARGAR-UNA. *
006500*  27/09/2007  HGB  TK-3160  IDEM TK-3160 DE PGMTPTRN: SE QUITAN DE    
006600*                            SPECIAL-NAMES LAS CLAUSULAS C01/TOP-OF-   *
006700*                            FORM Y UPSI-0, QUE NO SE USABAN Y NO SON  *
006800*                            CONVENCION DEL SECTOR. QUEDA SPECIAL-     *
006900*                            NAMES SIN CLAUSULAS, COMO PARRAFO VACIO.   
007000******************************************************************
007100
007200*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
007300 ENVIRONMENT DIVISION.
007400 CONFIGURATION SECTION.
007500 SPECIAL-NAMES.
007600*    SIN CLAUSULAS (VER TK-3160) - ESTE SHOP NO USA IMPRESORA NI
007700*    SWITCHES UPSI EN CORRIDA BATCH.
007800
007900 INPUT-OUTPUT SECTION.
008000 FILE-CONTROL.
008100
008200     SELECT TARIFAS  ASSIGN DDTARIF
008300            FILE STATUS IS FS-TARIFAS.
008400
008500*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
008600 DATA DIVISION.
008700 FILE SECTION.
008800
008900 FD  TARIFAS
009000     BLOCK CONTAINS 0 RECORDS
009100     RECORDING MODE IS F.
009200 01  REG-TARIFA-ENTRADA      PIC X(35).
009300*    35 = 21 (CLAVE) + 05 (IMPORTE SIN EMPAQUETAR) + 09 (FILLER).
009400*    EL IMPORTE VIENE EN TEXTO; NO EMPAQUETAR ESTE CAMPO NI SU
009500*    ESPEJO WS-REG-TARIFA DE CPFARTRN (TK-3158).
009600*    REDEFINE DE DIAGNOSTICO DEL REGISTRO FISICO DE DDTARIF, SOLO
009700*    PARA PODER INFORMAR EL TRAMO SI 1200-CARGAR-UNA RECHAZA LA
009800*    LINEA (TK-3102).
009900 01  REG-TARIFA-DIAG REDEFINES REG-TARIFA-ENTRADA.                TK-3102 
010000     03  REG-DIAG-ORIGEN     PIC X(10).
010100     03  REG-DIAG-GUION      PIC X(01).
010200     03  REG-DIAG-DESTINO    PIC X(10).
010300     03  FILLER              PIC X(14).
010400
010500 WORKING-STORAGE SECTION.
010600*=======================*
010700
010800 77  FILLER        PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
010900
011000*---- ARCHIVOS ---------------------------------------------------
011100 77  FS-TARIFAS                 PIC XX      VALUE SPACES.
011200     88  FS-TARIFAS-FIN                     VALUE '10'.
011300
011400*    SWITCH DE FIN DE LECTURA DE DDTARIF.
011500 77  WS-STATUS-FIN-TAR          PIC X       VALUE 'N'.
011600     88  WS-FIN-TARIFAS                     VALUE 'S'.
011700     88  WS-NO-FIN-TARIFAS                  VALUE 'N'.
011800
011900*    SOLO SE CARGA DDTARIF Y SE CALCULA LA MAXIMA EN EL PRIMER CALL
012000*    DE LA CORRIDA; LOS SIGUIENTES CALLS YA ENCUENTRAN LA TABLA EN
012100*    MEMORIA.
012200 77  WS-PRIMERA-VEZ             PIC X       VALUE 'S'.
012300     88  WS-ES-PRIMERA-VEZ                  VALUE 'S'.
012400     88  WS-NO-ES-PRIMERA-VEZ                VALUE 'N'.
012500
012600*    SWITCH DE RESULTADO DE 2000/2100-BUSCAR-TARIFA.
012700 77  WS-SW-ENCONTRADA           PIC X       VALUE 'N'.
012800     88  WS-TARIFA-ENCONTRADA               VALUE 'S'.
012900     88  WS-NO-ENCONTRADA                   VALUE 'N'.
013000
013100*---- CONTADORES (COMP) ------------------------------------------
013200 77  WS-CANT-TARIFAS            PIC 9(05) COMP VALUE ZEROS.
013300 77  WS-CANT-LEIDOS-TAR         PIC 9(05) COMP VALUE ZEROS.
013400 77  WS-CANT-RECHAZADOS-TAR     PIC 9(05) COMP VALUE ZEROS.
013500
013600*---- CLAVE DE BUSQUEDA, ARMADA CON EL ORIGEN/DESTINO RECIBIDOS
013700*---- EN EL LINKAGE, CON EL MISMO ARMADO DE FARE-ROUTE-KEY ------
013800 01  WS-CLAVE-BUSCADA.
013900     03  WS-CLAVE-ORIGEN        PIC X(10)   VALUE SPACES.
014000     03  WS-CLAVE-GUION         PIC X(01)   VALUE '-'.
014100     03  WS-CLAVE-DESTINO       PIC X(10)   VALUE SPACES.
014200
014300*---- TARIFA MAXIMA VIGENTE, CALCULADA UNA SOLA VEZ POR CORRIDA --
014400 77  WS-TARIFA-MAXIMA           PIC 9(03)V9(02) COMP-3
014500                                 VALUE ZEROS.
014600
014700*//// COPY PARA LA TABLA DE TRAMOS Y TARIFAS ////////////////////
014800     COPY CPFARTRN.
014900
015000 77  FILLER        PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
015100
015200*-----------------------------------------------------------------
015300 LINKAGE SECTION.
015400*==================*
015500     COPY CPLKFTRN.
015600
015700*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
015800 PROCEDURE DIVISION USING LK-AREA-TARIFA.
015900
016000 MAIN-PROGRAM-I.
016100
016200*    ARRANCA EN CERO; ESTA RUTINA NUNCA DEVUELVE RETURN-CODE DISTINTO
016300*    DE CERO (LOS ERRORES DE E/S SOLO SE AVISAN POR DISPLAY).
016400     MOVE ZEROS TO RETURN-CODE.
016500
016600     IF WS-ES-PRIMERA-VEZ
016700        PERFORM 1000-CARGAR-TARIFAS-I THRU 1000-CARGAR-TARIFAS-F
016800        PERFORM 1500-CALC-MAXIMA-I    THRU 1500-CALC-MAXIMA-F
016900        MOVE 'N' TO WS-PRIMERA-VEZ
017000     END-IF.
017100
017200*    LK-MODO-TARIFA LO CARGA EL LLAMADOR (PGMTPTRN) ANTES DEL CALL;
017300*    'C' = VIAJE COMPLETO, 'M' = VIAJE INCOMPLETO (CPLKFTRN).
017400     EVALUATE TRUE
017500        WHEN LK-MODO-COMPLETO
017600           PERFORM 2000-BUSCAR-TARIFA-I THRU 2000-BUSCAR-TARIFA-F
017700        WHEN LK-MODO-MAXIMA
017800           PERFORM 2500-DEVOLVER-MAXIMA-I
017900              THRU 2500-DEVOLVER-MAXIMA-F
018000*    MODO DESCONOCIDO (NO DEBERIA OCURRIR SI PGMTPTRN ESTA BIEN):
018100*    SE DEVUELVE CERO EN LUGAR DE DEJAR LK-TARIFA-IMPORTE SIN MOVER.
018200        WHEN OTHER
018300           MOVE ZEROS TO LK-TARIFA-IMPORTE
018400     END-EVALUATE.
018500
018600 MAIN-PROGRAM-F. GOBACK.
018700
018800*---- CARGA EL ARCHIVO DE TRAMOS A LA TABLA EN MEMORIA (TK-2291) -
018900 1000-CARGAR-TARIFAS-I.
019000
019100*    REARRANCA LOS CONTADORES ANTES DE LEER (POR LAS DUDAS; SOLO SE
019200*    LLAMA UNA VEZ POR CORRIDA).
019300     MOVE ZEROS TO WS-CANT-TARIFAS WS-CANT-LEIDOS-TAR
019400                   WS-CANT-RECHAZADOS-TAR.
019500     OPEN INPUT TARIFAS.
019600
019700*    SI DDTARIF NO ABRE, LA TABLA QUEDA VACIA Y LA MAXIMA EN CERO;
019800*    ESTE PROGRAMA NO ABORTA LA CORRIDA POR ESO (TK-2701).
019900     IF FS-TARIFAS NOT = '00'
020000        DISPLAY '* PGMFATRN - ERROR EN OPEN DDTARIF = ' FS-TARIFAS
020100        MOVE ZEROS TO WS-TARIFA-MAXIMA
020200     ELSE
020300        SET WS-NO-FIN-TARIFAS TO TRUE
020400        PERFORM 1100-LEER-TARIFA-I THRU 1100-LEER-TARIFA-F
020500        PERFORM 1200-CARGAR-UNA-I  THRU 1200-CARGAR-UNA-F
020600           UNTIL WS-FIN-TARIFAS
020700        CLOSE TARIFAS
020800     END-IF.
020900
021000 1000-CARGAR-TARIFAS-F. EXIT.
021100
021200*---- LECTURA SECUENCIAL DE UN TRAMO -----------------------------
021300 1100-LEER-TARIFA-I.
021400
021500*    READ...INTO, NO MOVE, PARA QUE LA CONVERSION DE FORMATO (SI
021600*    HUBIERA) LA HAGA EL COMPILADOR; FARE-AMOUNT NO VA EMPAQUETADO
021700*    (TK-3158), ASI QUE AQUI ES UNA COPIA BYTE A BYTE.
021800     READ TARIFAS INTO WS-REG-TARIFA.
021900     EVALUATE FS-TARIFAS
022000        WHEN '00'
022100           ADD 1 TO WS-CANT-LEIDOS-TAR
022200        WHEN '10'
022300           SET WS-FIN-TARIFAS TO TRUE
022400        WHEN OTHER
022500           DISPLAY '* PGMFATRN - ERROR EN LEER DDTARIF = '
022600                   FS-TARIFAS
022700           SET WS-FIN-TARIFAS TO TRUE
022800     END-EVALUATE.
022900
023000 1100-LEER-TARIFA-F. EXIT.
023100
023200*---- AGREGA EL TRAMO LEIDO A WS-TAB-TARIFAS (TK-2340, TK-2889) --
023300 1200-CARGAR-UNA-I.
023400
023500*    TOPE DE 200 TRAMOS (TK-2889); SI SE LLENA, EL TRAMO NUEVO SE
023600*    RECHAZA EN LUGAR DE ABORTAR LA CORRIDA.
023700     IF NOT WS-FIN-TARIFAS
023800        IF WS-CANT-TARIFAS < 200                                  TK-2340 
023900           ADD 1 TO WS-CANT-TARIFAS
024000           SET IX-TAR TO WS-CANT-TARIFAS                          TK-2340 
024100*    AQUI SE EMPAQUETA FARE-AMOUNT (SIN EMPAQUETAR EN EL ARCHIVO) A
024200*    WS-TAR-AMOUNT (COMP-3), NO ANTES (TK-3158).
024300           MOVE FARE-ROUTE-KEY TO WS-TAR-ROUTE-KEY(IX-TAR)        TK-2340 
024400           MOVE FARE-AMOUNT    TO WS-TAR-AMOUNT(IX-TAR)           TK-3158 
024500        ELSE
024600           ADD 1 TO WS-CANT-RECHAZADOS-TAR
024700           DISPLAY '* PGMFATRN - TABLA DE TARIFAS LLENA (200),'
024800           DISPLAY '  SE IGNORA EL TRAMO ' FARE-ROUTE-KEY
024900        END-IF
025000        PERFORM 1100-LEER-TARIFA-I THRU 1100-LEER-TARIFA-F
025100     END-IF.
025200
025300 1200-CARGAR-UNA-F. EXIT.
025400
025500*---- TARIFA MAXIMA VIGENTE, UNA SOLA VEZ POR CORRIDA (TK-2295,
025600*---- TK-2701) ---------------------------------------------------
025700 1500-CALC-MAXIMA-I.                                              TK-2295 
025800
025900*    SI LA TABLA VINO VACIA, LA MAXIMA QUEDA EXPLICITAMENTE EN CERO
026000*    (TK-2701; ANTES QUEDABA CON LA BASURA DE UNA CORRIDA ANTERIOR).
026100     MOVE ZEROS TO WS-TARIFA-MAXIMA.                              TK-2701 
026200     IF WS-CANT-TARIFAS > 0                                       TK-2701 
026300        PERFORM 1600-COMPARAR-MAXIMA-I THRU 1600-COMPARAR-MAXIMA-FTK-2295 
026400           VARYING IX-TAR FROM 1 BY 1                             TK-2295 
026500              UNTIL IX-TAR > WS-CANT-TARIFAS                      TK-2295 
026600     END-IF.
026700
026800 1500-CALC-MAXIMA-F. EXIT.
026900
027000 1600-COMPARAR-MAXIMA-I.                                          TK-2295 
027100
027200*    RECORRE TODA LA TABLA SIN CORTAR ANTES; NO HAY INDICE DE TARIFAS
027300*    ORDENADO POR IMPORTE.
027400     IF WS-TAR-AMOUNT(IX-TAR) > WS-TARIFA-MAXIMA                  TK-2295 
027500        MOVE WS-TAR-AMOUNT(IX-TAR) TO WS-TARIFA-MAXIMA            TK-2295 
027600     END-IF.
027700
027800 1600-COMPARAR-MAXIMA-F. EXIT.                                    TK-2295 
027900
028000*---- BUSQUEDA EXACTA ORIGEN-DESTINO PARA VIAJE COMPLETO (TK-2291,
028100*---- TK-2580) ---------------------------------------------------
028200 2000-BUSCAR-TARIFA-I.
028300
028400*    ARMA LA CLAVE DE BUSQUEDA CON ORIGEN Y DESTINO RECIBIDOS DEL
028500*    LLAMADOR, EN EL MISMO FORMATO QUE FARE-ROUTE-KEY DE CPFARTRN.
028600     MOVE ZEROS TO LK-TARIFA-IMPORTE.
028700     SET WS-NO-ENCONTRADA TO TRUE.
028800     MOVE LK-PARADA-ORIGEN  TO WS-CLAVE-ORIGEN.
028900     MOVE LK-PARADA-DESTINO TO WS-CLAVE-DESTINO.
029000
029100     IF WS-CANT-TARIFAS > 0
029200        PERFORM 2100-BUSCAR-EXACTO-I THRU 2100-BUSCAR-EXACTO-F
029300           VARYING IX-TAR FROM 1 BY 1
029400              UNTIL IX-TAR > WS-CANT-TARIFAS
029500                 OR WS-TARIFA-ENCONTRADA
029600     END-IF.
029700
029800*    SOLO SE AVISA POR DISPLAY (TK-2580); EL LLAMADOR YA RECIBIO CERO
029900*    EN LK-TARIFA-IMPORTE Y LO TRATA COMO DATO, NO COMO ERROR.
030000     IF WS-NO-ENCONTRADA
030100        DISPLAY '* PGMFATRN - SIN TARIFA PARA EL TRAMO '          TK-2580 
030200                WS-CLAVE-BUSCADA
030300     END-IF.
030400
030500 2000-BUSCAR-TARIFA-F. EXIT.
030600
030700 2100-BUSCAR-EXACTO-I.
030800
030900*    COMPARACION EXACTA (ORIGEN-GUION-DESTINO); NO HAY BUSQUEDA
031000*    APROXIMADA NI POR SOLO ORIGEN O SOLO DESTINO.
031100     IF WS-TAR-ROUTE-KEY(IX-TAR) = WS-CLAVE-BUSCADA
031200        MOVE WS-TAR-AMOUNT(IX-TAR) TO LK-TARIFA-IMPORTE
031300        SET WS-TARIFA-ENCONTRADA TO TRUE
031400     END-IF.
031500
031600 2100-BUSCAR-EXACTO-F. EXIT.
031700
031800*---- DEVUELVE LA TARIFA MAXIMA PARA VIAJE INCOMPLETO (TK-2295) --
031900 2500-DEVOLVER-MAXIMA-I.
032000
032100*    LA MAXIMA YA FUE CALCULADA UNA SOLA VEZ EN 1500; AQUI SOLO SE
032200*    DEVUELVE LA COPIA EN MEMORIA.
032300     MOVE WS-TARIFA-MAXIMA TO LK-TARIFA-IMPORTE.
032400
032500 2500-DEVOLVER-MAXIMA-F. EXIT.
