000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    PGMTPTRN.
000300 AUTHOR.        M. ALVEZ.
000400 INSTALLATION.  GERENCIA DE SISTEMAS - AREA TRANSPORTE.
000500 DATE-WRITTEN.  08/05/1991.
000600 DATE-COMPILED.
000700 SECURITY.      USO INTERNO - GERENCIA DE SISTEMAS.
000800******************************************************************
000900*                                                                *
001000*  PROGRAMA: PGMTPTRN                                           *
001100*  DESCRIPCION:                                                 *
001200*    LIQUIDACION DE VIAJES DE TRANSPORTE A PARTIR DE LOS TAPS    *
001300*    (MARCAS DE TARJETA) REGISTRADOS POR LOS COLECTIVOS.         *
001400*    LEE DDENTRA (UN TAP POR LINEA, DELIMITADO POR COMA, CON     *
001500*    ENCABEZADO), VALIDA CADA TAP, LOS AGRUPA POR NUMERO DE      *
001600*    TARJETA (PAN) EN EL ORDEN EN QUE APARECE CADA PAN NUEVO,    *
001700*    LOS ORDENA POR FECHA-HORA DENTRO DE CADA GRUPO, LOS EMPAREJA 
001800*    EN VIAJES (SUBIDA-BAJADA) Y LIQUIDA LA TARIFA DE CADA VIAJE  
001900*    LLAMANDO A PGMFATRN. GRABA UN REGISTRO POR VIAJE EN DDSALID. 
002000*                                                                *
002100******************************************************************
002200*  HISTORIAL DE MODIFICACIONES                                  *
002300*------------------------------------------------------------- *
002400*  08/05/1991  MAV  TK-2290  ALTA DEL PROGRAMA. LECTURA, VALIDA- *
002500*                            CION Y GRABACION SECUENCIAL SIMPLE. *
002600*  16/05/1991  MAV  TK-2296  SE AGREGA EL AGRUPAMIENTO POR PAN   *
002700*                            Y EL ARMADO DE VIAJES COMPLETOS E   *
002800*                            INCOMPLETOS (ANTES SE GRABABA UN    *
002900*                            REGISTRO POR TAP, SIN EMPAREJAR).   *
003000*  03/09/1991  MAV  TK-2341  SE INCORPORA EL CALL A PGMFATRN      
003100*                            PARA LA TARIFA, REEMPLAZANDO EL      
003200*                            IMPORTE FIJO QUE TRAIA LA VERSION   *
003300*                            ANTERIOR.                           *
003400*  19/02/1993  JCR  TK-2581  SE ACEPTAN LOS 4 FORMATOS DE FECHA  *
003500*                            DE ENTRADA (ANTES SOLO ACEPTABA     *
003600*                            YYYY-MM-DDTHH:MM:SS).                
003700*  22/11/1994  JCR  TK-2702  CORRECCION EN EL EMPAREJAMIENTO:    *
003800*                            UNA SUBIDA Y BAJADA EN LA MISMA     *
003900*                            PARADA YA NO FORMA VIAJE COMPLETO.  *
004000*  30/06/1997  SGZ  TK-2890  SE AMPLIA LA TABLA DE TAPS A 2000    
004100*                            OCURRENCIAS Y LA DE PAN A 500.      *
004200*  11/12/1998  SGZ  TK-2956  REVISION PARA EL AÑO 2000: LA FECHA *
004300*                            NORMALIZADA USA AÑO DE 4 DIGITOS,   *
004400*                            SE VERIFICO QUE NO HAY SIGLOS       *
004500*                            IMPLICITOS EN NINGUN CALCULO.        
004600*  04/03/1999  SGZ  TK-2962  PRUEBAS DE TAPS CON FECHA 01/01/00  *
004700*                            Y 29/02/2000 (BISIESTO). SIN         
004800*                            HALLAZGOS EN EL CALCULO JULIANO.     
004900*  17/08/2001  RDP  TK-3103  SE AGREGA RECHAZO POR DESBORDE DE    
005000*                            TABLA (MAS DE 2000 TAPS VALIDOS O    
005100*                            500 PAN DISTINTOS EN UNA CORRIDA).  *
005200*  25/04/2006  RDP  TK-3341  LIMPIEZA DE COMENTARIOS OBSOLETOS    
005300*                            Y REVISION GENERAL DEL PROGRAMA.     
005400*  20/09/2007  HGB  TK-3159  CORREGIDO: WS-REG-TAP DE CPTAPTRN SE      
005500*                            COPIABA PERO NO SE USABA (CAMPOS DUPLI-  *
005600*                            CADOS EN WS-TAB-TAPS BAJO OTRO NOMBRE).   *
005700*                            AHORA 1400/1500/1700/1750/1800 CARGAN EL  *
005800*                            TAP EN WS-REG-TAP Y DE AHI SE PASA A LA   *
005900*                            TABLA; SE BORRARON LOS CAMPOS SUELTOS QUE *
006000*                            QUEDARON REDUNDANTES. DE PASO SE QUITO EL *
006100*                            COPY CPFARTRN (NUNCA SE USABA, LA TARIFA  *
006200*                            SE PIDE POR CALL A PGMFATRN) Y SE AGREGO  *
006300*                            EL COPY CPLKFTRN QUE FALTABA PARA LA      *
006400*                            LK-AREA-TARIFA DE 2300/2400 (NO COMPILABA*
006500*                            ANTES DE ESTE ARREGLO).                   
006600*  27/09/2007  HGB  TK-3160  SE QUITAN DE SPECIAL-NAMES LAS CLAUSULAS  
006700*                            C01/TOP-OF-FORM, CLASE-DIGITO Y UPSI-0    *
006800*                            QUE HABIAN QUEDADO DE UNA PRUEBA; NO SE   *
006900*                            USABAN EN NINGUN LADO DEL PROGRAMA Y NO   *
007000*                            SON DE USO HABITUAL EN EL SECTOR (AQUI    *
007100*                            NUNCA SE IMPRIME POR IMPRESORA NI SE      *
007200*                            USAN SWITCHES DE CORRIDA). QUEDA SPECIAL- *
007300*                            NAMES SIN CLAUSULAS, COMO PARRAFO VACIO.   
007400******************************************************************
007500
007600*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
007700 ENVIRONMENT DIVISION.
007800 CONFIGURATION SECTION.
007900 SPECIAL-NAMES.
008000*    SIN CLAUSULAS (VER TK-3160) - ESTE SHOP NO USA IMPRESORA NI
008100*    SWITCHES UPSI EN CORRIDA BATCH.
008200
008300 INPUT-OUTPUT SECTION.
008400 FILE-CONTROL.
008500
008600     SELECT TARJETAS ASSIGN DDENTRA
008700            FILE STATUS IS FS-TARJETAS.
008800
008900     SELECT VIAJES   ASSIGN DDSALID
009000            FILE STATUS IS FS-VIAJES.
009100
009200*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
009300 DATA DIVISION.
009400 FILE SECTION.
009500
009600*---- DDENTRA: TAPS EN TEXTO, DELIMITADOS POR COMA, CON ENCABEZADO -
009700*    (TK-2290). LARGO FIJO DE 120 PARA ADMITIR LOS 7 CAMPOS MAS
009800*    HOLGURA.
009900 FD  TARJETAS
010000     BLOCK CONTAINS 0 RECORDS
010100     RECORDING MODE IS F.
010200 01  REG-TARJETA             PIC X(120).
010300
010400*---- DDSALID: UN REGISTRO CSV POR VIAJE, CON ENCABEZADO -----------
010500*    (1900-ESCRIBIR-HEADER-I). LARGO FIJO DE 130.
010600 FD  VIAJES
010700     BLOCK CONTAINS 0 RECORDS
010800     RECORDING MODE IS F.
010900 01  REG-VIAJE-SALIDA        PIC X(130).
011000
011100 WORKING-STORAGE SECTION.
011200*=======================*
011300
011400 77  FILLER        PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
011500
011600*---- ARCHIVOS ---------------------------------------------------
011700*    FILE STATUS DE DDENTRA; '10' INDICA FIN DE ARCHIVO.
011800 77  FS-TARJETAS                PIC XX      VALUE SPACES.
011900     88  FS-TARJETAS-FIN                    VALUE '10'.
012000
012100*    FILE STATUS DE DDSALID.
012200 77  FS-VIAJES                  PIC XX      VALUE SPACES.
012300     88  FS-VIAJES-FIN                      VALUE '10'.
012400
012500*    SWITCH DE FIN DE LECTURA DE DDENTRA (88-LEVELS MAS ABAJO).
012600 77  WS-STATUS-FIN               PIC X       VALUE 'N'.
012700     88  WS-FIN-LECTURA                      VALUE 'S'.
012800     88  WS-NO-FIN-LECTURA                   VALUE 'N'.
012900
013000*    SWITCH QUE DISTINGUE LA PRIMERA LINEA (ENCABEZADO) DE LAS
013100 77  WS-SW-HEADER                PIC X       VALUE 'S'.
013200     88  WS-ES-HEADER                        VALUE 'S'.
013300     88  WS-NO-ES-HEADER                     VALUE 'N'.
013400
013500*---- CONTADORES / ACUMULADORES (COMP) ---------------------------
013600*    TOTAL DE LINEAS DE DATOS LEIDAS DE DDENTRA (SIN CONTAR EL
013700 77  WS-CANT-LEIDOS              PIC 9(07) COMP VALUE ZEROS.
013800*    TOTAL DE TAPS QUE PASARON TODAS LAS VALIDACIONES.
013900 77  WS-CANT-VALIDOS             PIC 9(07) COMP VALUE ZEROS.
014000*    TOTAL DE TAPS RECHAZADOS (INVALIDOS O POR DESBORDE DE TABLA).
014100 77  WS-CANT-RECHAZADOS          PIC 9(07) COMP VALUE ZEROS.
014200*    CANTIDAD DE PAN DISTINTOS VISTOS EN LA CORRIDA.
014300 77  WS-CANT-PAN                 PIC 9(05) COMP VALUE ZEROS.
014400*    VIAJES ARMADOS CON SUBIDA Y BAJADA (TK-2296).
014500 77  WS-CANT-VIAJES-COMPLETOS    PIC 9(07) COMP VALUE ZEROS.
014600*    VIAJES ARMADOS CON UN SOLO TAP SUELTO (TK-2296).
014700 77  WS-CANT-VIAJES-INCOMPLET    PIC 9(07) COMP VALUE ZEROS.
014800*    TOTAL DE REGISTROS EFECTIVAMENTE ESCRITOS EN DDSALID.
014900 77  WS-CANT-VIAJES-GRABADOS     PIC 9(07) COMP VALUE ZEROS.
015000
015100*---- PARTICION DEL REGISTRO DE ENTRADA (7 CAMPOS POR COMA) ------
015200*    CANTIDAD DE COMAS EN LA LINEA LEIDA (DEBE SER 6).
015300 77  WS-CANT-COMAS               PIC 9(02) COMP VALUE ZEROS.
015400 01  WS-CAMPOS-TARJETA.
015500*    TAP-ID SIN VALIDAR (HASTA 9 DIGITOS, PUEDE VENIR SIN CEROS
015600     03  WS-CAMPO-1          PIC X(09)   VALUE SPACES.
015700*    FECHA-HORA SIN VALIDAR, EN ALGUNO DE LOS 4 FORMATOS (TK-2581).
015800     03  WS-CAMPO-2          PIC X(19)   VALUE SPACES.
015900*    TIPO DE TAP SIN VALIDAR ('ON'/'OFF', CUALQUIER COMBINACION DE
016000     03  WS-CAMPO-3          PIC X(05)   VALUE SPACES.
016100*    CODIGO DE PARADA.
016200     03  WS-CAMPO-4          PIC X(10)   VALUE SPACES.
016300*    CODIGO DE EMPRESA DE TRANSPORTE.
016400     03  WS-CAMPO-5          PIC X(10)   VALUE SPACES.
016500*    CODIGO DE COLECTIVO (UNIDAD).
016600     03  WS-CAMPO-6          PIC X(10)   VALUE SPACES.
016700*    NUMERO DE TARJETA (PAN).
016800     03  WS-CAMPO-7          PIC X(20)   VALUE SPACES.
016900     03  FILLER              PIC X(08)   VALUE SPACES.
017000
017100*    SWITCH DE RESULTADO DE 1300-PARSEAR-CAMPOS-I Y SUS SUBRUTINAS.
017200 77  WS-SW-VALIDO                PIC X       VALUE 'S'.
017300     88  TAP-REG-VALIDO                      VALUE 'S'.
017400     88  TAP-REG-INVALIDO                    VALUE 'N'.
017500
017600*    WS-CAMPO-3 PASADO A MAYUSCULAS, PARA COMPARAR SIN IMPORTAR
017700 77  WS-TIPO-MAYUS                PIC X(05)  VALUE SPACES.
017800*    TAP-ID CON CEROS A LA IZQUIERDA, LISTO PARA PASAR A TAP-ID.
017900 77  WS-TAP-ID-ZERO                PIC X(09)  VALUE '000000000'.
018000*    LARGO DEL TAP-ID SIN BLANCOS DE RELLENO.
018100 77  WS-LEN-CAMPO                  PIC 9(02) COMP VALUE ZEROS.
018200*    POSICION DE ARRANQUE EN WS-TAP-ID-ZERO PARA ALINEAR A LA
018300 77  WS-POS-INI                    PIC 9(02) COMP VALUE ZEROS.
018400
018500*---- DESARME Y VALIDACION DE FECHA-HORA DEL TAP (TK-2581) -------
018600 01  WS-FECHA-DESARM.
018700*    CAMPOS NUMERICOS DESARMADOS POR 1600 A PARTIR DE WS-CAMPO-2,
018800*    EN EL FORMATO QUE RESULTE (1 A 4); SE VALIDAN EN 1650.
018900     03  WS-F-DIA            PIC 9(02)   VALUE ZEROS.
019000     03  WS-F-MES            PIC 9(02)   VALUE ZEROS.
019100     03  WS-F-ANIO           PIC 9(04)   VALUE ZEROS.
019200     03  WS-F-HORA           PIC 9(02)   VALUE ZEROS.
019300     03  WS-F-MINUTO         PIC 9(02)   VALUE ZEROS.
019400*        EN BLANCO EN LOS FORMATOS 2 Y 4 (SIN SEGUNDOS); QUEDA EN
019500*        ZEROS POR EL MOVE ZEROS INICIAL DE 1600.
019600     03  WS-F-SEGUNDO        PIC 9(02)   VALUE ZEROS.
019700     03  FILLER              PIC X(04)   VALUE SPACES.
019800
019900*    FORMATO DETECTADO EN 1600 (1 A 4); SOLO SE USA DENTRO DEL
020000*    PROPIO 1600, NO SE GUARDA EN LA TABLA.
020100 77  WS-FORMATO-FECHA              PIC 9       VALUE ZERO.
020200
020300*---- CALCULO DE SEGUNDOS ABSOLUTOS POR DIA JULIANO, SIN USAR  ---
020400*---- FUNCIONES DE FECHA INTRINSECAS (TK-2962) -------------------
020500*    DIA JULIANO CALCULADO PARA LA FECHA DEL TAP.
020600 77  WS-JDN                         PIC S9(09) COMP VALUE ZEROS.
020700*    WS-JDN-A/Y/M SON PASOS INTERMEDIOS DE LA FORMULA (VER 1750).
020800 77  WS-JDN-A                       PIC S9(04) COMP VALUE ZEROS.
020900 77  WS-JDN-Y                       PIC S9(09) COMP VALUE ZEROS.
021000 77  WS-JDN-M                       PIC S9(04) COMP VALUE ZEROS.
021100*    WS-JDN-T1 A T4 SON LOS 4 TERMINOS DE LA SUMA FINAL DEL
021200*    DIA JULIANO, DESGLOSADOS PARA EVITAR UN COMPUTE DEMASIADO LARGO.
021300 77  WS-JDN-T1                      PIC S9(09) COMP VALUE ZEROS.
021400 77  WS-JDN-T2                      PIC S9(09) COMP VALUE ZEROS.
021500 77  WS-JDN-T3                      PIC S9(09) COMP VALUE ZEROS.
021600 77  WS-JDN-T4                      PIC S9(09) COMP VALUE ZEROS.
021700
021800*//// COPY DE LOS LAYOUTS DE TRABAJO /////////////////////////////
021900*    LA TARIFA NO SE BUSCA AQUI: SE DELEGA POR CALL A PGMFATRN
022000*    (VER LK-AREA-TARIFA MAS ABAJO Y 2300/2400), ASI QUE ESTE
022100*    PROGRAMA NO COPIA CPFARTRN (TK-3159).
022200     COPY CPTAPTRN.
022300     COPY CPTRPTRN.
022400*---- AREA DE COMUNICACION CON PGMFATRN (TK-2341) ----------------
022500     COPY CPLKFTRN.
022600
022700*---- TABLA DE TAPS VALIDADOS, EN EL ORDEN LEIDO (TK-2890) -------
022800 01  WS-TAB-TAPS.
022900     03  WS-TAP OCCURS 2000 TIMES INDEXED BY IX-TAP.              TK-2890
023000*        TAP-ID YA VALIDADO, TAL CUAL QUEDA EN CPTAPTRN.
023100         05  WS-TAP-ID            PIC 9(09).
023200*        FECHA-HORA YA NORMALIZADA POR 1700 (19 POSICIONES FIJAS).
023300         05  WS-TAP-DATETIME      PIC X(19).
023400*        'ON '/'OFF' SEGUN QUEDO VALIDADO POR 1500.
023500         05  WS-TAP-TYPE          PIC X(03).
023600         05  WS-TAP-STOP-ID       PIC X(10).
023700         05  WS-TAP-COMPANY-ID    PIC X(10).
023800         05  WS-TAP-BUS-ID        PIC X(10).
023900*        CLAVE DE AGRUPAMIENTO: 2000-AGRUPAR-PAN-I RECORRE ESTA
024000*        TABLA BUSCANDO LOS TAPS DE CADA WS-PAN-VALOR.
024100         05  WS-TAP-PAN           PIC X(20).
024200*        SEGUNDO ABSOLUTO CALCULADO POR 1750; ES LA CLAVE DE
024300*        ORDENAMIENTO EN 2150-ORDENAR-GRUPO.
024400         05  WS-TAP-SEGUNDOS      PIC S9(15) COMP.
024500         05  FILLER               PIC X(05).
024600
024700*---- TABLA DE PAN DISTINTOS, EN EL ORDEN DE PRIMERA APARICION ---
024800 01  WS-TAB-PANES.
024900     03  WS-PAN-ENTRADA OCCURS 500 TIMES INDEXED BY IX-PAN.       TK-2890 
025000         05  WS-PAN-VALOR         PIC X(20).
025100         05  FILLER               PIC X(05).
025200
025300*    SWITCH DE RESULTADO DE 1860/1870-BUSCAR-PAN.
025400 77  WS-SW-PAN-ENCONTRADO            PIC X     VALUE 'N'.
025500     88  WS-PAN-ENCONTRADO                     VALUE 'S'.
025600     88  WS-PAN-NO-ENCONTRADO                  VALUE 'N'.
025700
025800*---- GRUPO DE TRABAJO: LOS TAPS DE UN SOLO PAN, YA ORDENADOS ----
025900 01  WS-TAB-GRUPO.
026000*    MISMOS CAMPOS QUE WS-TAB-TAPS (PREFIJO WS-G- EN LUGAR DE
026100*    WS-TAP-), PERO SOLO CON LOS TAPS DE UN PAN, YA ORDENADOS POR
026200*    2150-ORDENAR-GRUPO (VER 2100-COPIAR-GRUPO).
026300     03  WS-GRUPO-TAP OCCURS 2000 TIMES INDEXED BY IX-GRP.        TK-2890
026400         05  WS-G-TAP-ID          PIC 9(09).
026500         05  WS-G-DATETIME        PIC X(19).
026600*        CLAVE DEL EMPAREJAMIENTO SUBIDA/BAJADA EN 2200/2210.
026700         05  WS-G-TYPE            PIC X(03).
026800         05  WS-G-STOP-ID         PIC X(10).
026900         05  WS-G-COMPANY-ID      PIC X(10).
027000         05  WS-G-BUS-ID          PIC X(10).
027100         05  WS-G-PAN             PIC X(20).
027200*        MISMA CLAVE DE ORDEN QUE WS-TAP-SEGUNDOS EN LA TABLA
027300*        ORIGINAL (2150-ORDENAR-GRUPO).
027400         05  WS-G-SEGUNDOS        PIC S9(15) COMP.
027500         05  FILLER               PIC X(05).
027600
027700*---- AREA TEMPORAL PARA EL INTERCAMBIO DE DOS ELEMENTOS DEL -----
027800*---- GRUPO DURANTE EL ORDENAMIENTO (VER 2170-COMPARAR-ORDEN) ----
027900 01  WS-GRUPO-TEMP.
028000*    MISMOS 8 CAMPOS QUE WS-GRUPO-TAP (PREFIJO WS-GT-); SOLO SE USA
028100*    COMO VARIABLE PUENTE EN EL INTERCAMBIO DE 2170-COMPARAR-ORDEN,
028200*    NUNCA SE LEE FUERA DE ESA RUTINA.
028300     03  WS-GT-TAP-ID             PIC 9(09).
028400     03  WS-GT-DATETIME           PIC X(19).
028500     03  WS-GT-TYPE               PIC X(03).
028600     03  WS-GT-STOP-ID            PIC X(10).
028700     03  WS-GT-COMPANY-ID         PIC X(10).
028800     03  WS-GT-BUS-ID             PIC X(10).
028900     03  WS-GT-PAN                PIC X(20).
029000     03  WS-GT-SEGUNDOS           PIC S9(15) COMP.
029100     03  FILLER                   PIC X(05).
029200
029300*    CANTIDAD DE TAPS DEL PAN EN CURSO, YA COPIADOS A WS-TAB-GRUPO.
029400 77  WS-CANT-GRUPO                PIC 9(05) COMP VALUE ZEROS.
029500*    SUBINDICE DE LA BURBUJA (2150/2160/2170).
029600 77  WS-I                         PIC 9(05) COMP VALUE ZEROS.
029700*    SIEMPRE WS-I + 1; EL ELEMENTO QUE SE COMPARA CONTRA WS-I.
029800 77  WS-J                        PIC 9(05) COMP VALUE ZEROS.
029900*    HASTA DONDE LLEGA CADA PASADA DE LA BURBUJA.
030000 77  WS-LIMITE-ORDEN              PIC 9(05) COMP VALUE ZEROS.
030100*    SWITCH QUE CORTA LA BURBUJA CUANDO UNA PASADA NO CAMBIO NADA.
030200 77  WS-SW-CAMBIO                 PIC X     VALUE 'N'.
030300     88  HUBO-CAMBIO                        VALUE 'S'.
030400     88  NO-HUBO-CAMBIO                     VALUE 'N'.
030500
030600*---- EMPAREJAMIENTO SUBIDA/BAJADA DENTRO DEL GRUPO (TK-2702) ----
030700*    POSICION DEL TAP QUE SE ESTA EVALUANDO EN 2200/2210.
030800 77  WS-K                         PIC 9(05) COMP VALUE ZEROS.
030900*    WS-K + 1; EL CANDIDATO A BAJADA SI WS-K ES UNA SUBIDA.
031000 77  WS-K-SIG                     PIC 9(05) COMP VALUE ZEROS.
031100*    SWITCH DE RESULTADO DE 2210-PROCESAR-UNO-I (TK-2702).
031200 77  WS-SW-ARMO-PAR               PIC X     VALUE 'N'.
031300     88  WS-ARMO-PAR                        VALUE 'S'.
031400     88  WS-NO-ARMO-PAR                     VALUE 'N'.
031500
031600*---- LLAMADO A LA RUTINA DE TARIFADO (TK-2341) ------------------
031700*    NOMBRE DEL SUBPROGRAMA EN UN CAMPO, PARA EL CALL WS-PGMFATRN.
031800 77  WS-PGMFATRN                  PIC X(08) VALUE 'PGMFATRN'.     TK-2341 
031900*    IMPORTE DEVUELTO POR PGMFATRN EN LK-TARIFA-IMPORTE, YA
032000 77  WS-FARE-AMOUNT                PIC 9(03)V9(02) COMP-3
032100                                    VALUE ZEROS.
032200
032300*---- ARMADO DEL IMPORTE Y DE LA DURACION PARA EL REGISTRO DE ----
032400*---- SALIDA, SIN FUNCIONES INTRINSECAS --------------------------
032500*    WS-FARE-AMOUNT EDITADO, USADO POR 4000-FORMATEAR-IMPORTE-I.
032600 77  WS-FARE-EDIT                  PIC ZZ9.99  VALUE ZEROS.
032700*    SIN USO DIRECTO; SE EDITA A TRAVES DE TRIP-DURATION-EDIT DE
032800*    CPTRPTRN (VER 4050).
032900 77  WS-DUR-EDIT                   PIC Z(8)9   VALUE ZEROS.
033000*    DURACION YA DESEDITADA, LISTA PARA EL STRING DE 3100.
033100 77  WS-DURACION-TEXTO              PIC X(09)  VALUE SPACES.
033200
033300*---- RUTINA GENERICA DE "DESEDICION" (QUITA BLANCOS A LA --------
033400*---- IZQUIERDA DE UN CAMPO EDITADO YA CARGADO EN WS-DEEDIT-CAMPO)
033500*    CAMPO EDITADO DE ENTRADA A LA RUTINA GENERICA 9000.
033600 77  WS-DEEDIT-CAMPO                PIC X(12)  VALUE SPACES.
033700*    LARGO TOTAL DEL CAMPO EDITADO (CON BLANCOS).
033800 77  WS-DEEDIT-LARGO                PIC 9(02) COMP VALUE ZEROS.
033900*    POSICION DEL PRIMER CARACTER NO BLANCO ENCONTRADO.
034000 77  WS-DEEDIT-POS                  PIC 9(02) COMP VALUE ZEROS.
034100*    LARGO DEL RESULTADO SIN BLANCOS A LA IZQUIERDA.
034200 77  WS-DEEDIT-LEN                  PIC 9(02) COMP VALUE ZEROS.
034300*    CAMPO DE SALIDA DE LA RUTINA GENERICA 9000.
034400 77  WS-DEEDIT-RESULT               PIC X(12)  VALUE SPACES.
034500
034600*---- TOTALES DE FIN DE CORRIDA, CON EDICION PARA EL DISPLAY -----
034700 01  WS-TOTALES-MOSTRAR.
034800*    COPIA DE WS-CANT-LEIDOS PARA PODER EDITARLA CON REDEFINES.
034900     03  WS-TOT-LEIDOS            PIC 9(07)   VALUE ZEROS.
035000     03  WS-TOT-LEIDOS-EDIT  REDEFINES WS-TOT-LEIDOS
035100                                  PIC ZZZZZZ9.
035200     03  FILLER                   PIC X(05)   VALUE SPACES.
035300
035400 77  FILLER        PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
035500
035600*-----------------------------------------------------------------
035700 LINKAGE SECTION.
035800*==================*
035900*    (PGMTPTRN NO RECIBE PARAMETROS; EL AREA DE COMUNICACION CON
036000*    PGMFATRN SE DEFINE EN WORKING-STORAGE PORQUE ESTE PROGRAMA
036100*    ES EL LLAMADOR, NO EL LLAMADO).
036200
036300*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
036400 PROCEDURE DIVISION.
036500
036600 MAIN-PROGRAM-I.
036700
036800*    ARRANCA EN CERO (OK); SOLO PASA A 9999 SI ALGO FALLA MAS
036900*    ADELANTE (OPEN/READ/WRITE CON ERROR, O DDENTRA VACIO).
037000     MOVE ZEROS TO RETURN-CODE.
037100     PERFORM 1000-INICIO-I THRU 1000-INICIO-F.
037200
037300*    SI 1000-INICIO-I YA ABORTO LA CORRIDA, NO SE INTENTA ARMAR
037400*    NINGUN VIAJE.
037500     IF RETURN-CODE NOT = 9999
037600        IF WS-CANT-PAN > 0
037700           PERFORM 2000-AGRUPAR-PAN-I THRU 2000-AGRUPAR-PAN-F
037800              VARYING IX-PAN FROM 1 BY 1
037900                 UNTIL IX-PAN > WS-CANT-PAN
038000        END-IF
038100     END-IF.
038200
038300     PERFORM 9999-FINAL-I THRU 9999-FINAL-F.
038400
038500 MAIN-PROGRAM-F. GOBACK.
038600
038700*---- APERTURA, LECTURA DE ENCABEZADO, CARGA Y VALIDACION DE -----
038800*---- TODOS LOS TAPS, ARMADO DE LA TABLA DE PAN Y APERTURA DE  ---
038900*---- DDSALID (TK-2290, TK-2296, TK-3103) ------------------------
039000 1000-INICIO-I.
039100
039200*    SWITCHES DE CONTROL: FIN DE LECTURA Y LINEA DE ENCABEZADO.
039300     SET WS-NO-FIN-LECTURA TO TRUE.
039400     SET WS-ES-HEADER      TO TRUE.
039500     OPEN INPUT TARJETAS.
039600
039700*    SI DDENTRA NO ABRE, LA CORRIDA NO TIENE SENTIDO; SE ABORTA.
039800     IF FS-TARJETAS NOT = '00'
039900        DISPLAY '* PGMTPTRN - ERROR EN OPEN DDENTRA = '
040000                FS-TARJETAS
040100        MOVE 9999 TO RETURN-CODE
040200     ELSE
040300*    PRIMERA LECTURA: SI EL ARCHIVO VIENE VACIO, NI SIQUIERA HAY
040400*    ENCABEZADO Y SE ABORTA LA CORRIDA.
040500        PERFORM 1100-LEER-TARJETA-I THRU 1100-LEER-TARJETA-F
040600        IF WS-FIN-LECTURA
040700           DISPLAY '* PGMTPTRN - DDENTRA VACIO (SIN ENCABEZADO),'
040800           DISPLAY '  SE ABORTA LA CORRIDA'
040900           MOVE 9999 TO RETURN-CODE
041000        ELSE
041100*    LA PRIMERA LINEA ERA EL ENCABEZADO; SE DESCARTA Y SE LEE LA
041200*    PRIMERA LINEA DE DATOS.
041300           SET WS-NO-ES-HEADER TO TRUE
041400           PERFORM 1100-LEER-TARJETA-I THRU 1100-LEER-TARJETA-F
041500           PERFORM 1200-LEER-VALIDAR-I THRU 1200-LEER-VALIDAR-F
041600              UNTIL WS-FIN-LECTURA
041700           CLOSE TARJETAS
041800*    UNA VEZ CARGADOS TODOS LOS TAPS VALIDOS, SE ARMA LA TABLA DE
041900*    PAN DISTINTOS PARA PODER AGRUPAR MAS ADELANTE.
042000           PERFORM 1850-ARMAR-PANES-I THRU 1850-ARMAR-PANES-F
042100              VARYING IX-TAP FROM 1 BY 1
042200                 UNTIL IX-TAP > WS-CANT-VALIDOS
042300        END-IF
042400     END-IF.
042500
042600*    SOLO SE ABRE DDSALID SI LA CARGA DE DDENTRA SALIO BIEN.
042700     IF RETURN-CODE NOT = 9999
042800        OPEN OUTPUT VIAJES
042900        IF FS-VIAJES NOT = '00'
043000           DISPLAY '* PGMTPTRN - ERROR EN OPEN DDSALID = '
043100                   FS-VIAJES
043200           MOVE 9999 TO RETURN-CODE
043300        ELSE
043400           PERFORM 1900-ESCRIBIR-HEADER-I
043500              THRU 1900-ESCRIBIR-HEADER-F
043600        END-IF
043700     END-IF.
043800
043900 1000-INICIO-F. EXIT.
044000
044100*---- LECTURA SECUENCIAL DE UNA LINEA DE DDENTRA -----------------
044200 1100-LEER-TARJETA-I.
044300
044400*    LECTURA SECUENCIAL SIMPLE, SIN INDICE (TK-2290).
044500*    '00' = LECTURA OK; '10' = FIN DE ARCHIVO; CUALQUIER OTRO CODIGO
044600*    ES ERROR DE E/S.
044700     READ TARJETAS.
044800     EVALUATE FS-TARJETAS
044900        WHEN '00'
045000*    CUENTA TODAS LAS LINEAS LEIDAS, INCLUYENDO EL ENCABEZADO.
045100           ADD 1 TO WS-CANT-LEIDOS
045200        WHEN '10'
045300*    FIN NORMAL DE ARCHIVO; NO ES ERROR.
045400           SET WS-FIN-LECTURA TO TRUE
045500        WHEN OTHER
045600           DISPLAY '* PGMTPTRN - ERROR EN LEER DDENTRA = '
045700                   FS-TARJETAS
045800           SET WS-FIN-LECTURA TO TRUE
045900           MOVE 9999 TO RETURN-CODE
046000     END-EVALUATE.
046100
046200 1100-LEER-TARJETA-F. EXIT.
046300
046400*---- VALIDA LA LINEA LEIDA Y, SI ES VALIDA, LA AGREGA A LA ------
046500*---- TABLA DE TAPS ----------------------------------------------
046600 1200-LEER-VALIDAR-I.
046700
046800*    PARSEA Y VALIDA LA LINEA RECIEN LEIDA.
046900*    SOLO SE AGREGA A LA TABLA SI PASO TODAS LAS VALIDACIONES;
047000*    SI NO, SE CUENTA COMO RECHAZADO Y SE SIGUE LEYENDO.
047100     PERFORM 1300-PARSEAR-CAMPOS-I THRU 1300-PARSEAR-CAMPOS-F.
047200     IF TAP-REG-VALIDO
047300        PERFORM 1800-AGREGAR-TABLA-I THRU 1800-AGREGAR-TABLA-F
047400     ELSE
047500        ADD 1 TO WS-CANT-RECHAZADOS
047600     END-IF.
047700*    SIGUE A LA SIGUIENTE LINEA, HAYA SIDO VALIDA O NO LA ANTERIOR.
047800     PERFORM 1100-LEER-TARJETA-I THRU 1100-LEER-TARJETA-F.
047900
048000 1200-LEER-VALIDAR-F. EXIT.
048100
048200*---- PARTE LA LINEA EN 7 CAMPOS Y VALIDA CADA UNO (TK-2290) -----
048300 1300-PARSEAR-CAMPOS-I.
048400
048500*    SE ASUME VALIDA HASTA QUE ALGUNA VALIDACION LA RECHACE.
048600     SET TAP-REG-VALIDO TO TRUE.
048700     MOVE SPACES TO WS-CAMPOS-TARJETA.
048800     MOVE ZERO   TO WS-CANT-COMAS.
048900*    UN TAP VALIDO TIENE EXACTAMENTE 6 COMAS (7 CAMPOS); SI NO,
049000*    NI SE INTENTA PARTIR LA LINEA.
049100     INSPECT REG-TARJETA TALLYING WS-CANT-COMAS FOR ALL ','.
049200
049300     IF WS-CANT-COMAS NOT = 6
049400        SET TAP-REG-INVALIDO TO TRUE
049500     ELSE
049600*    PARTE LA LINEA EN LOS 7 CAMPOS POR POSICION DE COMA.
049700*    WS-CAMPO-1 A 7 = TAP-ID, FECHA-HORA, TIPO, PARADA, EMPRESA,
049800*    COLECTIVO Y PAN, EN ESE ORDEN (DDENTRA); TODOS QUEDAN SIN
049900*    VALIDAR HASTA LOS PERFORM DE MAS ABAJO.
050000        UNSTRING REG-TARJETA DELIMITED BY ','
050100            INTO WS-CAMPO-1 WS-CAMPO-2 WS-CAMPO-3 WS-CAMPO-4
050200                 WS-CAMPO-5 WS-CAMPO-6 WS-CAMPO-7
050300            ON OVERFLOW
050400               SET TAP-REG-INVALIDO TO TRUE
050500        END-UNSTRING
050600*    CADA VALIDACION SIGUIENTE SOLO CORRE SI LA LINEA SIGUE
050700*    VALIDA, PARA NO PISAR EL MOTIVO DEL PRIMER RECHAZO.
050800        IF TAP-REG-VALIDO
050900*    1RO: TAP-ID NUMERICO (VER 1400).
051000           PERFORM 1400-VALIDAR-ID-I THRU 1400-VALIDAR-ID-F
051100        END-IF
051200        IF TAP-REG-VALIDO
051300*    2DO: TIPO 'ON '/'OFF' (VER 1500).
051400           PERFORM 1500-VALIDAR-TIPO-I THRU 1500-VALIDAR-TIPO-F
051500        END-IF
051600        IF TAP-REG-VALIDO
051700*    3RO: FECHA-HORA EN ALGUNO DE LOS 4 FORMATOS (VER 1600).
051800           PERFORM 1600-VALIDAR-FECHA-I THRU 1600-VALIDAR-FECHA-F
051900        END-IF
052000     END-IF.
052100
052200 1300-PARSEAR-CAMPOS-F. EXIT.
052300
052400*---- TAP-ID DEBE SER NUMERICO; SE DEJA CON CEROS A LA IZQUIERDA -
052500*---- PARA PODER MOVERLO AL CAMPO NUMERICO DE LA TABLA -----------
052600 1400-VALIDAR-ID-I.
052700
052800*    ARRANCA EL BUFFER DE CEROS A IZQUIERDA EN BLANCO.
052900*    SI EL CAMPO NO ES NUMERICO O SUPERA 9 DIGITOS, QUEDA CON ESTE
053000*    VALOR Y EL TAP SE RECHAZA MAS ABAJO.
053100     MOVE '000000000' TO WS-TAP-ID-ZERO.
053200*    EL TAP-ID ES OBLIGATORIO.
053300     IF WS-CAMPO-1 = SPACES
053400        SET TAP-REG-INVALIDO TO TRUE
053500     ELSE
053600        MOVE ZERO TO WS-LEN-CAMPO
053700*    MIDE CUANTOS DIGITOS TRAE EL CAMPO (VIENE ALINEADO A LA
053800*    IZQUIERDA, RELLENO CON BLANCOS A LA DERECHA).
053900        INSPECT WS-CAMPO-1 TALLYING WS-LEN-CAMPO
054000                FOR CHARACTERS BEFORE INITIAL SPACE
054100        IF WS-LEN-CAMPO = 0
054200           SET TAP-REG-INVALIDO TO TRUE
054300        ELSE
054400*    DEBE SER TODO NUMERICO.
054500           IF WS-CAMPO-1(1:WS-LEN-CAMPO) IS NOT NUMERIC
054600              SET TAP-REG-INVALIDO TO TRUE
054700           ELSE
054800*    CALCULA DESDE QUE POSICION DEL BUFFER DE 9 VA EL VALOR, PARA
054900*    QUE QUEDE ALINEADO A LA DERECHA CON CEROS ADELANTE.
055000              COMPUTE WS-POS-INI = 10 - WS-LEN-CAMPO
055100              MOVE WS-CAMPO-1(1:WS-LEN-CAMPO)
055200                   TO WS-TAP-ID-ZERO(WS-POS-INI:WS-LEN-CAMPO)
055300           END-IF
055400        END-IF
055500     END-IF.
055600
055700*    YA CON CEROS A LA IZQUIERDA, SE PASA AL CAMPO TIPADO DE
055800*    WS-REG-TAP (CPTAPTRN, TK-3159).
055900     MOVE WS-TAP-ID-ZERO TO TAP-ID.
056000 1400-VALIDAR-ID-F. EXIT.
056100
056200*---- TAP-TYPE DEBE SER 'ON' U 'OFF', SIN DISTINGUIR MAYUSCULAS --
056300 1500-VALIDAR-TIPO-I.
056400
056500*    COPIA A UN AREA DE TRABAJO PARA NO ALTERAR EL CAMPO ORIGINAL
056600*    AL PASARLO A MAYUSCULAS.
056700*    CUALQUIER OTRO VALOR DISTINTO DE 'ON'/'OFF' (EN CUALQUIER
056800*    COMBINACION DE MAYUSCULAS/MINUSCULAS) RECHAZA EL TAP.
056900     MOVE WS-CAMPO-3 TO WS-TIPO-MAYUS.
057000*    NO DISTINGUE MAYUSCULAS DE MINUSCULAS EN 'ON'/'OFF' (ASI
057100*    LLEGA DE ALGUNOS COLECTIVOS VIEJOS).
057200     INSPECT WS-TIPO-MAYUS CONVERTING
057300         'abcdefghijklmnopqrstuvwxyz'
057400         TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
057500*    'ON ' CON BLANCO DE RELLENO PARA QUE TAP-TYPE QUEDE SIEMPRE
057600*    DE 3 POSICIONES (TK-3159).
057700     EVALUATE WS-TIPO-MAYUS
057800        WHEN 'ON'
057900           MOVE 'ON ' TO TAP-TYPE     
058000        WHEN 'OFF'
058100           MOVE 'OFF' TO TAP-TYPE     
058200        WHEN OTHER
058300           SET TAP-REG-INVALIDO TO TRUE
058400     END-EVALUATE.
058500
058600 1500-VALIDAR-TIPO-F. EXIT.
058700
058800*---- RECONOCE CUAL DE LOS 4 FORMATOS DE FECHA TRAE EL TAP Y -----
058900*---- DESARMA SUS COMPONENTES (TK-2581) --------------------------
059000 1600-VALIDAR-FECHA-I.                                            TK-2581 
059100
059200*    LIMPIA EL DESARME DE FECHA ANTES DE INTENTAR LOS 4 FORMATOS.
059300     MOVE ZEROS TO WS-F-DIA WS-F-MES WS-F-ANIO WS-F-HORA
059400                   WS-F-MINUTO WS-F-SEGUNDO.
059500     MOVE ZERO  TO WS-FORMATO-FECHA.
059600
059700*    PRUEBA LOS 4 FORMATOS EN EL ORDEN DEL ANALISIS FUNCIONAL:
059800*    ISO CON SEGUNDOS, ISO SIN SEGUNDOS, DD-MM-YYYY CON Y SIN
059900*    SEGUNDOS (TK-2581).
060000     EVALUATE TRUE
060100        WHEN WS-CAMPO-2(11:1) = 'T' AND WS-CAMPO-2(5:1) = '-'     TK-2581 
060200             AND WS-CAMPO-2(8:1) = '-' AND WS-CAMPO-2(14:1) = ':'
060300             AND WS-CAMPO-2(17:1) = ':'
060400           MOVE 1 TO WS-FORMATO-FECHA
060500*    POSICIONES FIJAS DE YYYY-MM-DDTHH:MM:SS (19 CARACTERES).
060600           MOVE WS-CAMPO-2(1:4)  TO WS-F-ANIO
060700           MOVE WS-CAMPO-2(6:2)  TO WS-F-MES
060800           MOVE WS-CAMPO-2(9:2)  TO WS-F-DIA
060900           MOVE WS-CAMPO-2(12:2) TO WS-F-HORA
061000           MOVE WS-CAMPO-2(15:2) TO WS-F-MINUTO
061100           MOVE WS-CAMPO-2(18:2) TO WS-F-SEGUNDO
061200*    FORMATO 2: ISO SIN SEGUNDOS (YYYY-MM-DDTHH:MM), SEGUNDO QUEDA EN
061300        WHEN WS-CAMPO-2(11:1) = 'T' AND WS-CAMPO-2(5:1) = '-'     TK-2581 
061400             AND WS-CAMPO-2(8:1) = '-' AND WS-CAMPO-2(14:1) = ':'
061500             AND WS-CAMPO-2(17:1) = SPACE
061600           MOVE 2 TO WS-FORMATO-FECHA
061700*    IDEM FORMATO 1, SIN EL CAMPO DE SEGUNDOS (QUEDA EN ZEROS).
061800           MOVE WS-CAMPO-2(1:4)  TO WS-F-ANIO
061900           MOVE WS-CAMPO-2(6:2)  TO WS-F-MES
062000           MOVE WS-CAMPO-2(9:2)  TO WS-F-DIA
062100           MOVE WS-CAMPO-2(12:2) TO WS-F-HORA
062200           MOVE WS-CAMPO-2(15:2) TO WS-F-MINUTO
062300*    FORMATO 3: DD-MM-YYYY HH:MM:SS (ESPACIO EN LUGAR DE 'T').
062400        WHEN WS-CAMPO-2(11:1) = SPACE AND WS-CAMPO-2(3:1) = '-'   TK-2581 
062500             AND WS-CAMPO-2(6:1) = '-' AND WS-CAMPO-2(14:1) = ':'
062600             AND WS-CAMPO-2(17:1) = ':'
062700           MOVE 3 TO WS-FORMATO-FECHA
062800*    POSICIONES FIJAS DE DD-MM-YYYY HH:MM:SS (19 CARACTERES).
062900           MOVE WS-CAMPO-2(1:2)  TO WS-F-DIA
063000           MOVE WS-CAMPO-2(4:2)  TO WS-F-MES
063100           MOVE WS-CAMPO-2(7:4)  TO WS-F-ANIO
063200           MOVE WS-CAMPO-2(12:2) TO WS-F-HORA
063300           MOVE WS-CAMPO-2(15:2) TO WS-F-MINUTO
063400           MOVE WS-CAMPO-2(18:2) TO WS-F-SEGUNDO
063500*    FORMATO 4: DD-MM-YYYY HH:MM, SIN SEGUNDOS NI 'T'.
063600        WHEN WS-CAMPO-2(11:1) = SPACE AND WS-CAMPO-2(3:1) = '-'   TK-2581 
063700             AND WS-CAMPO-2(6:1) = '-' AND WS-CAMPO-2(14:1) = ':'
063800             AND WS-CAMPO-2(17:1) = SPACE
063900           MOVE 4 TO WS-FORMATO-FECHA
064000*    IDEM FORMATO 3, SIN EL CAMPO DE SEGUNDOS (QUEDA EN ZEROS).
064100           MOVE WS-CAMPO-2(1:2)  TO WS-F-DIA
064200           MOVE WS-CAMPO-2(4:2)  TO WS-F-MES
064300           MOVE WS-CAMPO-2(7:4)  TO WS-F-ANIO
064400           MOVE WS-CAMPO-2(12:2) TO WS-F-HORA
064500           MOVE WS-CAMPO-2(15:2) TO WS-F-MINUTO
064600        WHEN OTHER
064700           SET TAP-REG-INVALIDO TO TRUE
064800     END-EVALUATE.
064900
065000*    AUNQUE EL FORMATO CALZO, LOS COMPONENTES DEBEN SER
065100*    NUMERICOS (UNA LINEA CORRUPTA PUEDE CALZAR EL PATRON DE
065200*    GUIONES/DOS PUNTOS Y TRAER LETRAS ADENTRO).
065300     IF TAP-REG-VALIDO
065400        IF WS-F-DIA    IS NOT NUMERIC
065500           OR WS-F-MES    IS NOT NUMERIC
065600           OR WS-F-ANIO   IS NOT NUMERIC
065700           OR WS-F-HORA   IS NOT NUMERIC
065800           OR WS-F-MINUTO IS NOT NUMERIC
065900           OR WS-F-SEGUNDO IS NOT NUMERIC
066000           SET TAP-REG-INVALIDO TO TRUE
066100        END-IF
066200     END-IF.
066300
066400*    FORMATO Y TIPO DE DATO OK; FALTA VALIDAR EL RANGO.
066500     IF TAP-REG-VALIDO
066600        PERFORM 1650-VALIDAR-RANGO-I THRU 1650-VALIDAR-RANGO-F
066700     END-IF.
066800
066900*    FECHA VALIDA: SE NORMALIZA Y SE CALCULA EL SEGUNDO ABSOLUTO
067000*    PARA PODER ORDENAR Y EMPAREJAR MAS ADELANTE.
067100     IF TAP-REG-VALIDO
067200        PERFORM 1700-NORMALIZAR-FECHA-I
067300           THRU 1700-NORMALIZAR-FECHA-F
067400        PERFORM 1750-CALC-SEGUNDOS-I    THRU 1750-CALC-SEGUNDOS-F
067500     END-IF.
067600
067700 1600-VALIDAR-FECHA-F. EXIT.
067800
067900*---- VERIFICA RANGOS DE MES/DIA/HORA/MINUTO/SEGUNDO, CON EL -----
068000*---- CALCULO DE BISIESTO POR RESTO DE DIVISION (TK-2962) --------
068100 1650-VALIDAR-RANGO-I.
068200
068300*    MES FUERA DE RANGO: SE RECHAZA ANTES DE MIRAR EL DIA.
068400     IF WS-F-MES < 1 OR WS-F-MES > 12
068500        SET TAP-REG-INVALIDO TO TRUE
068600     END-IF.
068700
068800*    CANTIDAD DE DIAS SEGUN EL MES; FEBRERO SE TRATA APARTE POR
068900*    EL CALCULO DE BISIESTO (TK-2962).
069000     IF TAP-REG-VALIDO
069100        EVALUATE WS-F-MES
069200*        ENERO, MARZO, MAYO, JULIO, AGOSTO, OCTUBRE, DICIEMBRE: 31 DIAS.
069300           WHEN 1 WHEN 3 WHEN 5 WHEN 7 WHEN 8 WHEN 10 WHEN 12
069400              IF WS-F-DIA < 1 OR WS-F-DIA > 31
069500                 SET TAP-REG-INVALIDO TO TRUE
069600              END-IF
069700*        ABRIL, JUNIO, SETIEMBRE, NOVIEMBRE: 30 DIAS.
069800           WHEN 4 WHEN 6 WHEN 9 WHEN 11
069900              IF WS-F-DIA < 1 OR WS-F-DIA > 30
070000                 SET TAP-REG-INVALIDO TO TRUE
070100              END-IF
070200*    BISIESTO: DIVISIBLE POR 4 Y NO POR 100, O DIVISIBLE POR 400.
070300           WHEN 2
070400              IF (WS-F-ANIO / 4 * 4 = WS-F-ANIO AND
070500                  WS-F-ANIO / 100 * 100 NOT = WS-F-ANIO)
070600                 OR WS-F-ANIO / 400 * 400 = WS-F-ANIO
070700                 IF WS-F-DIA < 1 OR WS-F-DIA > 29
070800                    SET TAP-REG-INVALIDO TO TRUE
070900                 END-IF
071000              ELSE
071100                 IF WS-F-DIA < 1 OR WS-F-DIA > 28
071200                    SET TAP-REG-INVALIDO TO TRUE
071300                 END-IF
071400              END-IF
071500        END-EVALUATE
071600     END-IF.
071700
071800*    RANGO DE HORA/MINUTO/SEGUNDO, INDEPENDIENTE DEL FORMATO DE
071900*    FECHA RECIBIDO.
072000     IF WS-F-HORA > 23 OR WS-F-MINUTO > 59 OR WS-F-SEGUNDO > 59
072100        SET TAP-REG-INVALIDO TO TRUE
072200     END-IF.
072300
072400 1650-VALIDAR-RANGO-F. EXIT.
072500
072600*---- ARMA LA FECHA-HORA NORMALIZADA YYYY-MM-DDTHH:MM:SS ---------
072700 1700-NORMALIZAR-FECHA-I.
072800
072900*    FORMATO FIJO DE SALIDA, SIEMPRE 19 POSICIONES, SIN IMPORTAR
073000*    EN QUE FORMATO VINO EL TAP ORIGINAL (TK-3159).
073100*    TAP-DATETIME (CPTAPTRN) TIENE 19 POSICIONES; POR ESO SE EDITAN
073200*    LOS 6 COMPONENTES NUMERICOS POR SEPARADO Y SE INTERCALAN LOS
073300*    SEPARADORES LITERALES ('-', 'T', ':').
073400     MOVE SPACES TO TAP-DATETIME.
073500*    LOS COMPONENTES NUMERICOS SE EDITAN TAL CUAL (CON CEROS A LA
073600*    IZQUIERDA) PORQUE YA VIENEN VALIDADOS EN RANGO.
073700     STRING WS-F-ANIO    DELIMITED BY SIZE
073800            '-'          DELIMITED BY SIZE
073900            WS-F-MES     DELIMITED BY SIZE
074000            '-'          DELIMITED BY SIZE
074100            WS-F-DIA     DELIMITED BY SIZE
074200            'T'          DELIMITED BY SIZE
074300            WS-F-HORA    DELIMITED BY SIZE
074400            ':'          DELIMITED BY SIZE
074500            WS-F-MINUTO  DELIMITED BY SIZE
074600            ':'          DELIMITED BY SIZE
074700            WS-F-SEGUNDO DELIMITED BY SIZE
074800       INTO TAP-DATETIME.          
074900
075000 1700-NORMALIZAR-FECHA-F. EXIT.
075100
075200*---- CALCULA LOS SEGUNDOS ABSOLUTOS DESDE EL DIA JULIANO, PARA --
075300*---- PODER ORDENAR Y RESTAR FECHAS SIN FUNCIONES DE FECHA -------
075400*---- (FORMULA DE FLIEGEL Y VAN FLANDERN) ------------------------
075500 1750-CALC-SEGUNDOS-I.
075600
075700*    WS-JDN-A/WS-JDN-Y/WS-JDN-M SON VARIABLES INTERMEDIAS DE LA
075800*    FORMULA DE FLIEGEL Y VAN FLANDERN; NO TIENEN SIGNIFICADO DE
075900*    NEGOCIO POR SI SOLAS.
076000     COMPUTE WS-JDN-A = (14 - WS-F-MES) / 12.
076100     COMPUTE WS-JDN-Y = WS-F-ANIO + 4800 - WS-JDN-A.
076200     COMPUTE WS-JDN-M = WS-F-MES + (12 * WS-JDN-A) - 3.
076300     COMPUTE WS-JDN-T1 = (153 * WS-JDN-M + 2) / 5.
076400     COMPUTE WS-JDN-T2 = WS-JDN-Y / 4.
076500     COMPUTE WS-JDN-T3 = WS-JDN-Y / 100.
076600     COMPUTE WS-JDN-T4 = WS-JDN-Y / 400.
076700     COMPUTE WS-JDN = WS-F-DIA + WS-JDN-T1 + (365 * WS-JDN-Y)
076800                      + WS-JDN-T2 - WS-JDN-T3 + WS-JDN-T4 - 32045.
076900*    SEGUNDO ABSOLUTO DESDE EL DIA JULIANO 0, SUFICIENTE PARA
077000*    ORDENAR Y RESTAR FECHAS SIN IMPORTAR EL AÑO (TK-3159).
077100     COMPUTE TAP-SEGUNDOS =         
077200             (WS-JDN * 86400) + (WS-F-HORA * 3600)
077300             + (WS-F-MINUTO * 60) + WS-F-SEGUNDO.
077400
077500 1750-CALC-SEGUNDOS-F. EXIT.
077600
077700*---- AGREGA EL TAP YA VALIDADO A WS-TAB-TAPS (TK-3103, TK-3159) --
077800 1800-AGREGAR-TABLA-I.                                            TK-3103 
077900
078000*    COMPLETA EN WS-REG-TAP LOS CAMPOS SIN VALIDACION PROPIA
078100*    (PARADA, EMPRESA, COLECTIVO, PAN); LOS DEMAS YA FUERON
078200*    CARGADOS POR 1400/1500/1700/1750 (TK-3159).
078300     MOVE WS-CAMPO-4 TO TAP-STOP-ID.                              TK-3159 
078400     MOVE WS-CAMPO-5 TO TAP-COMPANY-ID.                           TK-3159 
078500     MOVE WS-CAMPO-6 TO TAP-BUS-ID.                               TK-3159 
078600     MOVE WS-CAMPO-7 TO TAP-PAN.                                  TK-3159 
078700*    TOPE DE TABLA (TK-3103): SI SE LLENA, SE RECHAZA EL TAP EN
078800*    LUGAR DE ABORTAR LA CORRIDA.
078900     IF WS-CANT-VALIDOS < 2000                                    TK-3103 
079000        ADD 1 TO WS-CANT-VALIDOS
079100        SET IX-TAP TO WS-CANT-VALIDOS
079200*    COPIA CAMPO A CAMPO DESDE WS-REG-TAP (CPTAPTRN) A LA TABLA EN
079300*    MEMORIA; EL REGISTRO DE TRABAJO SE REUTILIZA EN EL PROXIMO TAP.
079400        MOVE TAP-ID          TO WS-TAP-ID(IX-TAP)                 TK-3159 
079500        MOVE TAP-DATETIME    TO WS-TAP-DATETIME(IX-TAP)           TK-3159 
079600        MOVE TAP-TYPE        TO WS-TAP-TYPE(IX-TAP)               TK-3159 
079700        MOVE TAP-STOP-ID     TO WS-TAP-STOP-ID(IX-TAP)            TK-3159 
079800        MOVE TAP-COMPANY-ID  TO WS-TAP-COMPANY-ID(IX-TAP)         TK-3159 
079900        MOVE TAP-BUS-ID      TO WS-TAP-BUS-ID(IX-TAP)             TK-3159 
080000        MOVE TAP-PAN         TO WS-TAP-PAN(IX-TAP)                TK-3159 
080100        MOVE TAP-SEGUNDOS    TO WS-TAP-SEGUNDOS(IX-TAP)           TK-3159 
080200     ELSE
080300        ADD 1 TO WS-CANT-RECHAZADOS
080400        DISPLAY '* PGMTPTRN - TABLA DE TAPS LLENA (2000), SE'
080500        DISPLAY '  DESCARTA EL TAP'
080600     END-IF.
080700
080800 1800-AGREGAR-TABLA-F. EXIT.
080900
081000*---- AGREGA UN PAN NUEVO A WS-TAB-PANES SI AUN NO ESTABA (TK-3103
081100 1850-ARMAR-PANES-I.                                              TK-3103 
081200
081300*    ¿YA CONOCEMOS ESTE PAN DE UNA LINEA ANTERIOR?
081400     PERFORM 1860-BUSCAR-PAN-I THRU 1860-BUSCAR-PAN-F.
081500     IF WS-PAN-NO-ENCONTRADO
081600*    TOPE DE 500 PAN DISTINTOS (TK-3103); SI SE LLENA, LOS TAPS DE
081700*    ESE PAN NUEVO QUEDAN SIN AGRUPAR (VER 2110).
081800        IF WS-CANT-PAN < 500                                      TK-3103 
081900           ADD 1 TO WS-CANT-PAN
082000           SET IX-PAN TO WS-CANT-PAN
082100           MOVE WS-TAP-PAN(IX-TAP) TO WS-PAN-VALOR(IX-PAN)
082200        ELSE
082300           DISPLAY '* PGMTPTRN - TABLA DE PAN LLENA (500), SE'
082400           DISPLAY '  IGNORA EL PAN NUEVO'
082500        END-IF
082600     END-IF.
082700
082800 1850-ARMAR-PANES-F. EXIT.
082900
083000*---- BUSCA UN PAN EN WS-TAB-PANES (TK-3103) ----------------------
083100 1860-BUSCAR-PAN-I.
083200
083300*    RECORRE LA TABLA DE PAN HASTA ENCONTRARLO O AGOTARLA.
083400     SET WS-PAN-NO-ENCONTRADO TO TRUE.
083500     IF WS-CANT-PAN > 0
083600        PERFORM 1870-COMPARAR-PAN-I THRU 1870-COMPARAR-PAN-F
083700           VARYING IX-PAN FROM 1 BY 1 UNTIL IX-PAN > WS-CANT-PAN
083800                                     OR WS-PAN-ENCONTRADO
083900     END-IF.
084000
084100 1860-BUSCAR-PAN-F. EXIT.
084200
084300*---- COMPARA UN ELEMENTO DE WS-TAB-PANES CONTRA EL PAN BUSCADO ----
084400 1870-COMPARAR-PAN-I.
084500
084600*    COMPARACION DIRECTA DE TEXTO, SIN DISTINGUIR MAYUSCULAS (EL
084700*    PAN ES NUMERICO EN LA PRACTICA).
084800     IF WS-PAN-VALOR(IX-PAN) = WS-TAP-PAN(IX-TAP)
084900        SET WS-PAN-ENCONTRADO TO TRUE
085000     END-IF.
085100
085200 1870-COMPARAR-PAN-F. EXIT.
085300
085400*---- ESCRIBE EL ENCABEZADO DE DDSALID, UNA SOLA VEZ -------------
085500 1900-ESCRIBIR-HEADER-I.
085600
085700*    EL ENCABEZADO SE GRABA EXACTAMENTE UNA VEZ, DESDE 1000-INICIO-I,
085800*    ANTES DE EMPEZAR A GRABAR VIAJES.
085900     MOVE SPACES TO REG-VIAJE-SALIDA.
086000     STRING 'Started,Finished,DurationSecs,FromStopId,ToStopId,'
086100            'ChargeAmount,CompanyId,BusId,PAN,Status'
086200        DELIMITED BY SIZE INTO REG-VIAJE-SALIDA.
086300     WRITE REG-VIAJE-SALIDA.
086400     IF FS-VIAJES NOT = '00'
086500        DISPLAY '* PGMTPTRN - ERROR EN GRABAR ENCABEZADO = '
086600                FS-VIAJES
086700        MOVE 9999 TO RETURN-CODE
086800     END-IF.
086900
087000 1900-ESCRIBIR-HEADER-F. EXIT.
087100
087200*---- PROCESA UN GRUPO DE PAN: LO COPIA, LO ORDENA Y LO EMPAREJA -
087300*---- (TK-2296) --------------------------------------------------
087400 2000-AGRUPAR-PAN-I.                                              TK-2296 
087500
087600*    LAS 3 FASES DEL AGRUPAMIENTO POR PAN: COPIAR, ORDENAR Y
087700*    EMPAREJAR, EN ESE ORDEN (TK-2296).
087800     PERFORM 2100-COPIAR-GRUPO-I      THRU 2100-COPIAR-GRUPO-F.
087900     PERFORM 2150-ORDENAR-GRUPO-I     THRU 2150-ORDENAR-GRUPO-F.
088000     PERFORM 2200-EMPAREJAR-VIAJES-I
088100        THRU 2200-EMPAREJAR-VIAJES-F.
088200
088300 2000-AGRUPAR-PAN-F. EXIT.
088400
088500*---- COPIA A WS-TAB-GRUPO LOS TAPS DEL PAN EN CURSO, EN EL ------
088600*---- MISMO ORDEN EN QUE FUERON LEIDOS ---------------------------
088700 2100-COPIAR-GRUPO-I.                                             TK-2296 
088800
088900*    REARRANCA EL GRUPO DE TRABAJO PARA EL PAN EN CURSO.
089000     MOVE ZERO TO WS-CANT-GRUPO.
089100     PERFORM 2110-COPIAR-UNO-I THRU 2110-COPIAR-UNO-F
089200        VARYING IX-TAP FROM 1 BY 1 UNTIL IX-TAP > WS-CANT-VALIDOS.
089300
089400 2100-COPIAR-GRUPO-F. EXIT.
089500
089600*---- COPIA UN TAP AL GRUPO SI PERTENECE AL PAN EN CURSO -----------
089700 2110-COPIAR-UNO-I.
089800
089900*    SOLO SE COPIAN LOS TAPS QUE PERTENECEN AL PAN QUE SE ESTA
090000*    PROCESANDO EN ESTA VUELTA DE 2000-AGRUPAR-PAN-I.
090100     IF WS-TAP-PAN(IX-TAP) = WS-PAN-VALOR(IX-PAN)
090200        ADD 1 TO WS-CANT-GRUPO
090300        SET IX-GRP TO WS-CANT-GRUPO
090400        MOVE WS-TAP-ID(IX-TAP)         TO WS-G-TAP-ID(IX-GRP)
090500        MOVE WS-TAP-DATETIME(IX-TAP)   TO WS-G-DATETIME(IX-GRP)
090600        MOVE WS-TAP-TYPE(IX-TAP)       TO WS-G-TYPE(IX-GRP)
090700        MOVE WS-TAP-STOP-ID(IX-TAP)    TO WS-G-STOP-ID(IX-GRP)
090800        MOVE WS-TAP-COMPANY-ID(IX-TAP) TO WS-G-COMPANY-ID(IX-GRP)
090900        MOVE WS-TAP-BUS-ID(IX-TAP)     TO WS-G-BUS-ID(IX-GRP)
091000        MOVE WS-TAP-PAN(IX-TAP)        TO WS-G-PAN(IX-GRP)
091100        MOVE WS-TAP-SEGUNDOS(IX-TAP)   TO WS-G-SEGUNDOS(IX-GRP)
091200     END-IF.
091300
091400 2110-COPIAR-UNO-F. EXIT.
091500
091600*---- ORDENA EL GRUPO POR FECHA-HORA ASCENDENTE (BURBUJA) --------
091700 2150-ORDENAR-GRUPO-I.
091800
091900*    BURBUJA CLASICA: SE REPITEN PASADAS MIENTRAS HAYA CAMBIOS.
092000     SET HUBO-CAMBIO TO TRUE.
092100     IF WS-CANT-GRUPO > 1
092200        PERFORM 2160-PASADA-ORDEN-I THRU 2160-PASADA-ORDEN-F
092300           UNTIL NO-HUBO-CAMBIO
092400     END-IF.
092500
092600 2150-ORDENAR-GRUPO-F. EXIT.
092700
092800 2160-PASADA-ORDEN-I.
092900
093000*    SI NINGUNA PAREJA SE INTERCAMBIA EN TODA LA PASADA, EL GRUPO YA
093100*    QUEDO ORDENADO.
093200     SET NO-HUBO-CAMBIO TO TRUE.
093300*    EN CADA PASADA EL ULTIMO ELEMENTO YA QUEDO EN SU LUGAR, POR
093400*    ESO EL LIMITE SE ACHICA.
093500     SUBTRACT 1 FROM WS-CANT-GRUPO GIVING WS-LIMITE-ORDEN.
093600     PERFORM 2170-COMPARAR-ORDEN-I THRU 2170-COMPARAR-ORDEN-F
093700        VARYING WS-I FROM 1 BY 1 UNTIL WS-I > WS-LIMITE-ORDEN.
093800
093900 2160-PASADA-ORDEN-F. EXIT.
094000
094100*---- COMPARA WS-I CONTRA WS-J Y LOS INTERCAMBIA SI ESTAN FUERA DE -
094200*---- ORDEN ---------------------------------------------------------
094300 2170-COMPARAR-ORDEN-I.
094400
094500*    WS-J ES EL VECINO INMEDIATO DE WS-I; LA BURBUJA SOLO COMPARA
094600*    ELEMENTOS ADYACENTES.
094700     COMPUTE WS-J = WS-I + 1.
094800*    INTERCAMBIA SI EL SIGUIENTE ES ANTERIOR EN EL TIEMPO; ORDEN
094900*    ESTABLE (NO CAMBIA EL ORDEN RELATIVO DE TAPS CON EL MISMO
095000*    SEGUNDO, P.EJ. DOS TAPS EN LA MISMA PARADA).
095100     IF WS-G-SEGUNDOS(WS-I) > WS-G-SEGUNDOS(WS-J)
095200        MOVE WS-GRUPO-TAP(WS-I) TO WS-GRUPO-TEMP
095300        MOVE WS-GRUPO-TAP(WS-J) TO WS-GRUPO-TAP(WS-I)
095400        MOVE WS-GRUPO-TEMP      TO WS-GRUPO-TAP(WS-J)
095500        SET HUBO-CAMBIO TO TRUE
095600     END-IF.
095700
095800 2170-COMPARAR-ORDEN-F. EXIT.
095900
096000*---- RECORRE EL GRUPO YA ORDENADO EMPAREJANDO SUBIDAS Y BAJADAS -
096100*---- (TK-2702) --------------------------------------------------
096200 2200-EMPAREJAR-VIAJES-I.
096300
096400*    RECORRE EL GRUPO YA ORDENADO; WS-K AVANZA 2 SI EMPAREJO UN
096500*    VIAJE COMPLETO Y 1 SI QUEDA UN TAP SUELTO (INCOMPLETO).
096600     MOVE 1 TO WS-K.
096700     PERFORM 2210-PROCESAR-UNO-I THRU 2210-PROCESAR-UNO-F
096800        UNTIL WS-K > WS-CANT-GRUPO.
096900
097000 2200-EMPAREJAR-VIAJES-F. EXIT.
097100
097200 2210-PROCESAR-UNO-I.                                             TK-2702 
097300
097400*    POR DEFECTO NO ARMA PAR; SOLO LO HACE SI EL SIGUIENTE TAP ES
097500*    UNA BAJADA EN OTRA PARADA (TK-2702).
097600     SET WS-NO-ARMO-PAR TO TRUE.
097700*    SOLO SE INTENTA EMPAREJAR A PARTIR DE UNA SUBIDA; UNA BAJADA EN
097800*    WS-K QUEDA DIRECTO COMO INCOMPLETA MAS ABAJO.
097900     IF WS-G-TYPE(WS-K) = 'ON '
098000        COMPUTE WS-K-SIG = WS-K + 1
098100        IF WS-K-SIG <= WS-CANT-GRUPO
098200           IF WS-G-TYPE(WS-K-SIG) = 'OFF'
098300              AND WS-G-STOP-ID(WS-K-SIG) NOT = WS-G-STOP-ID(WS-K) TK-2702 
098400              PERFORM 2300-ARMAR-VIAJE-COMPLETO-I
098500                 THRU 2300-ARMAR-VIAJE-COMPLETO-F
098600              SET WS-ARMO-PAR TO TRUE
098700           END-IF
098800        END-IF
098900     END-IF.
099000
099100*    SI NO HUBO PAR, EL TAP EN WS-K QUEDA COMO VIAJE INCOMPLETO Y
099200*    SE AVANZA DE UNO EN UNO (NO SE SALTEA EL SIGUIENTE).
099300     IF WS-ARMO-PAR
099400        ADD 2 TO WS-K
099500     ELSE
099600        PERFORM 2400-ARMAR-VIAJE-INCOMPLETO-I
099700           THRU 2400-ARMAR-VIAJE-INCOMPLETO-F
099800        ADD 1 TO WS-K
099900     END-IF.
100000
100100 2210-PROCESAR-UNO-F. EXIT.
100200
100300*---- ARMA UN VIAJE COMPLETO (SUBIDA EN WS-K, BAJADA EN WS-K-SIG) 
100400 2300-ARMAR-VIAJE-COMPLETO-I.                                     TK-2296 
100500
100600*    LIMPIA EL REGISTRO DE VIAJE ANTES DE ARMARLO (EVITA BASURA
100700*    DE UN VIAJE ANTERIOR EN LOS CAMPOS ALFANUMERICOS).
100800     MOVE SPACES TO WS-REG-VIAJE.
100900*    WS-K ES LA SUBIDA Y WS-K-SIG LA BAJADA DEL PAR YA VERIFICADO EN
101000*    2210.
101100     MOVE WS-G-DATETIME(WS-K)     TO TRIP-STARTED.
101200     MOVE WS-G-DATETIME(WS-K-SIG) TO TRIP-FINISHED.
101300*    DURACION EN SEGUNDOS ENTEROS, SIN REDONDEO (RESTA DE LOS
101400*    SEGUNDOS ABSOLUTOS CALCULADOS EN 1750).
101500*    TRIP-DURATION-SECS ES COMP-3 EN CPTRPTRN; EL COMPUTE TRUNCA
101600*    SOLO SI HUBIERA DECIMALES, LO QUE NO OCURRE (AMBOS SEGUNDOS SON
101700*    ENTEROS).
101800     COMPUTE TRIP-DURATION-SECS =
101900             WS-G-SEGUNDOS(WS-K-SIG) - WS-G-SEGUNDOS(WS-K).
102000     MOVE WS-G-STOP-ID(WS-K)      TO TRIP-FROM-STOP-ID.
102100     MOVE WS-G-STOP-ID(WS-K-SIG)  TO TRIP-TO-STOP-ID.
102200     MOVE WS-G-COMPANY-ID(WS-K)   TO TRIP-COMPANY-ID.
102300     MOVE WS-G-BUS-ID(WS-K)       TO TRIP-BUS-ID.
102400     MOVE WS-G-PAN(WS-K)          TO TRIP-PAN.
102500*    MARCA EL VIAJE COMO COMPLETO EN TRIP-STATUS (CPTRPTRN).
102600     SET TRIP-COMPLETO TO TRUE.
102700
102800*    PIDE LA TARIFA EXACTA DEL TRAMO ORIGEN-DESTINO A PGMFATRN
102900*    (MODO 'C' = VIAJE COMPLETO).
103000     MOVE SPACES            TO LK-AREA-TARIFA.
103100     SET LK-MODO-COMPLETO   TO TRUE.
103200     MOVE TRIP-FROM-STOP-ID TO LK-PARADA-ORIGEN.
103300     MOVE TRIP-TO-STOP-ID   TO LK-PARADA-DESTINO.
103400     CALL WS-PGMFATRN USING LK-AREA-TARIFA.                       TK-2341 
103500*    PGMFATRN DEVUELVE CERO (CON AVISO POR DISPLAY) SI EL TRAMO
103600*    NO ESTA EN TARIFAS; ESTE PROGRAMA NO LO TRATA COMO ERROR.
103700     MOVE LK-TARIFA-IMPORTE TO WS-FARE-AMOUNT.
103800
103900*    FORMATEA IMPORTE Y DURACION Y GRABA LA LINEA; LA SECUENCIA ES LA
104000*    MISMA PARA VIAJE COMPLETO E INCOMPLETO (VER 2400).
104100     PERFORM 4000-FORMATEAR-IMPORTE-I
104200        THRU 4000-FORMATEAR-IMPORTE-F.
104300     PERFORM 4050-FORMATEAR-DURACION-I
104400        THRU 4050-FORMATEAR-DURACION-F.
104500     PERFORM 3100-ESCRIBIR-VIAJE-I     THRU 3100-ESCRIBIR-VIAJE-F.
104600     ADD 1 TO WS-CANT-VIAJES-COMPLETOS.
104700
104800 2300-ARMAR-VIAJE-COMPLETO-F. EXIT.
104900
105000*---- ARMA UN VIAJE INCOMPLETO A PARTIR DE UN UNICO TAP (SUBIDA --
105100*---- SIN BAJADA UTIL, O BAJADA SUELTA) --------------------------
105200 2400-ARMAR-VIAJE-INCOMPLETO-I.                                   TK-2296 
105300
105400*    IDEM 2300: LIMPIA EL REGISTRO ANTES DE ARMARLO.
105500     MOVE SPACES TO WS-REG-VIAJE.
105600*    SIN BAJADA, NO HAY FECHA DE FIN NI DURACION QUE CALCULAR.
105700     MOVE WS-G-DATETIME(WS-K)   TO TRIP-STARTED.
105800     MOVE SPACES                TO TRIP-FINISHED.
105900     MOVE ZEROS                 TO TRIP-DURATION-SECS.
106000     MOVE WS-G-STOP-ID(WS-K)    TO TRIP-FROM-STOP-ID.
106100*    'N/A' EN LUGAR DE BLANCOS PARA QUE EL CAMPO NO QUEDE VACIO EN
106200*    EL CSV DE SALIDA.
106300     MOVE 'N/A'                 TO TRIP-TO-STOP-ID.
106400     MOVE WS-G-COMPANY-ID(WS-K) TO TRIP-COMPANY-ID.
106500     MOVE WS-G-BUS-ID(WS-K)     TO TRIP-BUS-ID.
106600     MOVE WS-G-PAN(WS-K)        TO TRIP-PAN.
106700*    MARCA EL VIAJE COMO INCOMPLETO EN TRIP-STATUS (CPTRPTRN).
106800     SET TRIP-INCOMPLETO TO TRUE.
106900
107000*    VIAJE INCOMPLETO: SE LIQUIDA A LA TARIFA MAXIMA VIGENTE (NO
107100*    HAY TRAMO ORIGEN-DESTINO PORQUE FALTA LA SUBIDA O LA BAJADA).
107200     MOVE SPACES          TO LK-AREA-TARIFA.
107300     SET LK-MODO-MAXIMA   TO TRUE.
107400     CALL WS-PGMFATRN USING LK-AREA-TARIFA.                       TK-2341 
107500*    LA MAXIMA SE DEVUELVE AUN SIN TRAMO, PORQUE NO DEPENDE DE
107600*    ORIGEN-DESTINO (PUEDE SER CERO SI DDTARIF VINO VACIO).
107700     MOVE LK-TARIFA-IMPORTE TO WS-FARE-AMOUNT.
107800
107900*    IDEM 2300 DE ESTE PUNTO EN ADELANTE.
108000     PERFORM 4000-FORMATEAR-IMPORTE-I
108100        THRU 4000-FORMATEAR-IMPORTE-F.
108200     PERFORM 4050-FORMATEAR-DURACION-I
108300        THRU 4050-FORMATEAR-DURACION-F.
108400     PERFORM 3100-ESCRIBIR-VIAJE-I     THRU 3100-ESCRIBIR-VIAJE-F.
108500     ADD 1 TO WS-CANT-VIAJES-INCOMPLET.
108600
108700 2400-ARMAR-VIAJE-INCOMPLETO-F. EXIT.
108800
108900*---- GRABA UN REGISTRO DELIMITADO POR COMA EN DDSALID -----------
109000 3100-ESCRIBIR-VIAJE-I.
109100
109200*    LIMPIA EL REGISTRO DE SALIDA ANTES DE ARMAR LA LINEA CSV.
109300     MOVE SPACES TO REG-VIAJE-SALIDA.
109400*    CADA CAMPO SE CORTA POR EL PRIMER BLANCO (DELIMITED BY
109500*    SPACE); POR ESO NINGUN CAMPO DE WS-REG-VIAJE PUEDE EMPEZAR
109600*    CON BLANCO.
109700*    ORDEN DE CAMPOS IGUAL AL ENCABEZADO DE 1900-ESCRIBIR-HEADER-I.
109800     STRING TRIP-STARTED        DELIMITED BY SPACE
109900*           CAMPO 1: FECHA-HORA DE SUBIDA (SIEMPRE PRESENTE).
110000            ','                 DELIMITED BY SIZE
110100            TRIP-FINISHED       DELIMITED BY SPACE
110200*           CAMPO 2: FECHA-HORA DE BAJADA (BLANCO SI ES INCOMPLETO).
110300            ','                 DELIMITED BY SIZE
110400            WS-DURACION-TEXTO   DELIMITED BY SPACE
110500*           CAMPO 3: DURACION YA EDITADA POR 4050 (0 SI ES INCOMPLETO).
110600            ','                 DELIMITED BY SIZE
110700            TRIP-FROM-STOP-ID   DELIMITED BY SPACE
110800*           CAMPO 4: PARADA DE ORIGEN.
110900            ','                 DELIMITED BY SIZE
111000            TRIP-TO-STOP-ID     DELIMITED BY SPACE
111100*           CAMPO 5: PARADA DE DESTINO ('N/A' SI ES INCOMPLETO).
111200            ','                 DELIMITED BY SIZE
111300            TRIP-CHARGE-AMOUNT  DELIMITED BY SPACE
111400*           CAMPO 6: IMPORTE YA EDITADO POR 4000.
111500            ','                 DELIMITED BY SIZE
111600            TRIP-COMPANY-ID     DELIMITED BY SPACE
111700*           CAMPO 7: EMPRESA DE TRANSPORTE.
111800            ','                 DELIMITED BY SIZE
111900            TRIP-BUS-ID         DELIMITED BY SPACE
112000*           CAMPO 8: INTERNO DEL COLECTIVO.
112100            ','                 DELIMITED BY SIZE
112200            TRIP-PAN            DELIMITED BY SPACE
112300*           CAMPO 9: TARJETA DEL PASAJERO.
112400            ','                 DELIMITED BY SIZE
112500            TRIP-STATUS         DELIMITED BY SPACE
112600*           CAMPO 10 (ULTIMO): 'COMPLETE' O 'INCOMPLETE'.
112700       INTO REG-VIAJE-SALIDA.
112800     WRITE REG-VIAJE-SALIDA.
112900*    SOLO CUENTA COMO GRABADO SI LA ESCRITURA SALIO BIEN.
113000     EVALUATE FS-VIAJES
113100        WHEN '00'
113200           ADD 1 TO WS-CANT-VIAJES-GRABADOS
113300        WHEN OTHER
113400           DISPLAY '* PGMTPTRN - ERROR EN GRABAR VIAJE = '
113500                   FS-VIAJES
113600           MOVE 9999 TO RETURN-CODE
113700     END-EVALUATE.
113800
113900 3100-ESCRIBIR-VIAJE-F. EXIT.
114000
114100*---- FORMATEA WS-FARE-AMOUNT COMO '$9.99', SIN FUNCIONES --------
114200*---- INTRINSECAS, A PARTIR DEL CAMPO EDITADO WS-FARE-EDIT -------
114300 4000-FORMATEAR-IMPORTE-I.
114400
114500*    EDITA EL IMPORTE COMO ZZ9.99 (SIN CEROS A LA IZQUIERDA, CON
114600*    PUNTO DECIMAL) Y LE QUITA LOS BLANCOS A LA IZQUIERDA.
114700*    WS-FARE-EDIT TIENE 6 POSICIONES (ZZ9.99); POR ESO EL MOVE DE
114800*    ABAJO USA ESE MISMO LARGO.
114900     MOVE WS-FARE-AMOUNT TO WS-FARE-EDIT.
115000     MOVE SPACES         TO WS-DEEDIT-CAMPO.
115100     MOVE WS-FARE-EDIT   TO WS-DEEDIT-CAMPO(1:6).
115200     MOVE 6 TO WS-DEEDIT-LARGO.
115300     PERFORM 9000-QUITAR-ESPACIOS-I THRU 9000-QUITAR-ESPACIOS-F.
115400
115500*    SOLO SE ANTEPONE EL SIGNO '$'; EL PUNTO DECIMAL YA VIENE DE LA
115600*    EDICION ZZ9.99.
115700     MOVE SPACES TO TRIP-CHARGE-AMOUNT.
115800     STRING '$' DELIMITED BY SIZE
115900            WS-DEEDIT-RESULT DELIMITED BY SPACE
116000       INTO TRIP-CHARGE-AMOUNT.
116100
116200 4000-FORMATEAR-IMPORTE-F. EXIT.
116300
116400*---- FORMATEA TRIP-DURATION-SECS SIN CEROS A LA IZQUIERDA, A ----
116500*---- PARTIR DEL CAMPO EDITADO TRIP-DURATION-EDIT (DE CPTRPTRN) --
116600 4050-FORMATEAR-DURACION-I.
116700
116800*    TRIP-DURATION-EDIT (DE CPTRPTRN) YA TRAE LA EDICION Z(8)9;
116900*    SOLO FALTA QUITARLE LOS BLANCOS A LA IZQUIERDA.
117000*    TRIP-DURATION-EDIT TIENE 9 POSICIONES (Z(8)9).
117100     MOVE SPACES TO WS-DEEDIT-CAMPO WS-DURACION-TEXTO.
117200     MOVE TRIP-DURATION-EDIT TO WS-DEEDIT-CAMPO(1:9).
117300     MOVE 9 TO WS-DEEDIT-LARGO.
117400     PERFORM 9000-QUITAR-ESPACIOS-I THRU 9000-QUITAR-ESPACIOS-F.
117500     MOVE WS-DEEDIT-RESULT TO WS-DURACION-TEXTO.
117600
117700 4050-FORMATEAR-DURACION-F. EXIT.
117800
117900*---- RUTINA GENERICA: QUITA LOS BLANCOS A LA IZQUIERDA DE UN ----
118000*---- CAMPO EDITADO YA CARGADO EN WS-DEEDIT-CAMPO (WS-DEEDIT-LARGO
118100*---- BYTES SIGNIFICATIVOS); DEJA EL RESULTADO EN WS-DEEDIT-RESULT
118200*---- ALINEADO A LA IZQUIERDA. USADA POR 4000 Y 4050. ------------
118300 9000-QUITAR-ESPACIOS-I.
118400
118500*    ARRANCA LA BUSQUEDA DESDE EL PRIMER CARACTER DEL CAMPO.
118600     MOVE 1 TO WS-DEEDIT-POS.
118700     PERFORM 9010-BUSCAR-NOESPACIO-I THRU 9010-BUSCAR-NOESPACIO-F
118800        UNTIL WS-DEEDIT-CAMPO(WS-DEEDIT-POS:1) NOT = SPACE
118900           OR WS-DEEDIT-POS >= WS-DEEDIT-LARGO.
119000*    SI TODO EL CAMPO ERA BLANCO, WS-DEEDIT-POS QUEDA IGUAL AL LARGO
119100*    Y EL RESULTADO ES UN SOLO CARACTER.
119200     MOVE SPACES TO WS-DEEDIT-RESULT.
119300     COMPUTE WS-DEEDIT-LEN = WS-DEEDIT-LARGO - WS-DEEDIT-POS + 1.
119400     MOVE WS-DEEDIT-CAMPO(WS-DEEDIT-POS:WS-DEEDIT-LEN)
119500          TO WS-DEEDIT-RESULT(1:WS-DEEDIT-LEN).
119600
119700 9000-QUITAR-ESPACIOS-F. EXIT.
119800
119900 9010-BUSCAR-NOESPACIO-I.
120000
120100*    AVANZA DE UNO EN UNO HASTA EL PRIMER CARACTER NO BLANCO.
120200     ADD 1 TO WS-DEEDIT-POS.
120300
120400 9010-BUSCAR-NOESPACIO-F. EXIT.
120500
120600*---- CIERRE DE ARCHIVOS Y TOTALES DE LA CORRIDA -----------------
120700 9999-FINAL-I.
120800
120900*    SOLO SE CIERRA SI SE LLEGO A ABRIR SIN ERROR.
121000     IF FS-VIAJES = '00'
121100        CLOSE VIAJES
121200     END-IF.
121300
121400*    SOLO SE EDITA LA CANTIDAD LEIDA; LAS DEMAS YA SON COMP Y SE
121500*    MUESTRAN DIRECTO (SON TOTALES DE FIN DE CORRIDA, NO DATOS DE
121600*    PRODUCCION).
121700     MOVE WS-CANT-LEIDOS TO WS-TOT-LEIDOS.
121800
121900*    MISMO FORMATO DE TOTALES QUE LOS DEMAS PROGRAMAS DEL LOTE, PARA
122000*    QUE EL OPERADOR LOS RECONOZCA EN EL LISTADO DE LA CORRIDA.
122100     DISPLAY '***** PGMTPTRN - TOTALES DE LA CORRIDA *****'.
122200     DISPLAY '  TAPS LEIDOS          : ' WS-TOT-LEIDOS-EDIT.
122300     DISPLAY '  TAPS VALIDOS         : ' WS-CANT-VALIDOS.
122400     DISPLAY '  TAPS RECHAZADOS      : ' WS-CANT-RECHAZADOS.
122500     DISPLAY '  PAN DISTINTOS        : ' WS-CANT-PAN.
122600     DISPLAY '  VIAJES COMPLETOS     : ' WS-CANT-VIAJES-COMPLETOS.
122700     DISPLAY '  VIAJES INCOMPLETOS   : ' WS-CANT-VIAJES-INCOMPLET.
122800     DISPLAY '  VIAJES GRABADOS      : ' WS-CANT-VIAJES-GRABADOS.
122900     DISPLAY '  CODIGO DE RETORNO    : ' RETURN-CODE.
123000
123100 9999-FINAL-F. EXIT.
